000100******************************************************************        
000200*                                                                *        
000300* ZSBC URL-IN record definition.                                *         
000400*                                                                *        
000500* One raw URL per record, exactly as pulled from the web log     *        
000600* capture extract -- left-justified, blank-padded.  256 bytes    *        
000700* is a sizing choice made for this batch feed; the extract       *        
000800* process truncates anything longer before ZSBC001 ever reads    *        
000900* it.  Four bytes of FILLER are reserved past the text so LRECL  *        
001000* has room to grow without a record-layout change.               *        
001100*                                                                *        
001200* 2019-03-11 RJF  P40117 Initial cut, split from ZSBC001 WS.     *        
001300******************************************************************        
001400 01  ZSBC-URL-IN-RECORD.                                                  
001500     02  UI-INPUT-URL           PIC  X(256).                              
001600     02  FILLER                 PIC  X(004).                              
