000100******************************************************************        
000200*                                                                *        
000300* ZSBC cross-reference record shapes.                           *         
000400*                                                                *        
000500* These four layouts are NOT read or written by ZSBC001 or by   *         
000600* any other program in this feed today.  They document the      *         
000700* record shapes the upstream list-update and lookup jobs will   *         
000800* need once they are built -- chunk/hash storage, the MAC key    *        
000900* pair, and update-cycle status -- so that when those jobs are   *        
001000* written they inherit a layout everybody has already agreed on *         
001100* instead of three different programmers inventing three         *        
001200* incompatible ones.  COPY this book for the field vocabulary    *        
001300* only; there is no PROCEDURE DIVISION logic anywhere against    *        
001400* these groups.                                                  *        
001500*                                                                *        
001600* 2019-03-11 RJF  P40117 Initial cut -- vocabulary only, no      *        
001700*                        batch flow populates these yet.         *        
001800******************************************************************        
001900 01  ZSBC-HASH-RECORD.                                                    
002000     02  XH-CHUNKNUM            PIC S9(09)      COMP-3.                   
002100     02  XH-HASH-VALUE          PIC  X(64).                               
002200     02  XH-LIST-NAME           PIC  X(32).                               
002300     02  FILLER                 PIC  X(04).                               
002400                                                                          
002500 01  ZSBC-CHUNK-RECORD.                                                   
002600     02  XC-CHUNKNUM            PIC S9(09)      COMP-3.                   
002700     02  XC-PREFIX              PIC  X(64).                               
002800     02  XC-HOSTKEY             PIC  X(64).                               
002900     02  XC-ADD-CHUNKNUM        PIC S9(09)      COMP-3.                   
003000     02  XC-LIST-NAME           PIC  X(32).                               
003100     02  FILLER                 PIC  X(04).                               
003200                                                                          
003300 01  ZSBC-MAC-KEY-RECORD.                                                 
003400     02  XM-CLIENT-KEY          PIC  X(64).                               
003500     02  XM-WRAPPED-KEY         PIC  X(64).                               
003600     02  FILLER                 PIC  X(04).                               
003700                                                                          
003800 01  ZSBC-STATUS-RECORD.                                                  
003900     02  XS-TIME-VAL            PIC S9(09)      COMP-3.                   
004000     02  XS-WAIT-VAL            PIC S9(09)      COMP-3.                   
004100     02  XS-ERROR-COUNT         PIC S9(09)      COMP-3.                   
004200     02  FILLER                 PIC  X(04).                               
