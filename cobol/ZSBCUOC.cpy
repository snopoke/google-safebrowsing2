000100******************************************************************        
000200*                                                                *        
000300* ZSBC URL-OUT record definition.                                *        
000400*                                                                *        
000500* One canonicalized URL per record, in the same order as the     *        
000600* matching URL-IN record.  Spaces mean the input on that line    *        
000700* could not be canonicalized (no host could be parsed out of     *        
000800* it).  Four bytes of FILLER are reserved past the text so       *        
000900* LRECL has room to grow without a record-layout change.         *        
001000*                                                                *        
001100* 2019-03-11 RJF  P40117 Initial cut, split from ZSBC001 WS.     *        
001200******************************************************************        
001300 01  ZSBC-URL-OUT-RECORD.                                                 
001400     02  UO-OUTPUT-URL          PIC  X(256).                              
001500     02  FILLER                 PIC  X(004).                              
