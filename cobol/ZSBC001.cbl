000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ZSBC001.                                                  
000300 AUTHOR.        Randy Frerking.                                           
000400 INSTALLATION.  HOME OFFICE - MVS.                                        
000500 DATE-WRITTEN.  04/12/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL.                                     
000800***************************************************************** P10004  
000900*                                                               * P10004  
001000* ZSBC - URL canonicalization scrub for the hash-prefix         * P10004  
001100* blocklist compare.                                            * P10004  
001200*                                                               * P10004  
001300* Reads one raw URL per record from URL-IN, runs it through the * P10004  
001400* fixed scrub-and-normalize pipeline below, and writes the      * P10004  
001500* canonical form to URL-OUT in the same order.  A record whose  * P10004  
001600* URL cannot be parsed at all (no host) writes spaces to        * P10004  
001700* URL-OUT rather than aborting the run.                         * P10004  
001800*                                                               * P10004  
001900* This is a pure text scrub -- no money math, no file update,   * P10004  
002000* no control totals other than the read/canonicalized/rejected  * P10004  
002100* counts DISPLAYed at end of run.                                *P10004  
002200*                                                               * P10004  
002300* Date       UserID   Description                               * P10004  
002400* ---------- -------- ----------------------------------------- * P10004  
002500* 04/12/87   RJF      Original -- batch scrub of dial-up gateway* P10004  
002600*                     access log URLs ahead of nightly blocklist* P10004  
002700*                     tape compare.                              *P10004  
002800* 01/06/88   RJF      Added protocol defaulting for bare host/  * P10005  
002900*                     path entries with no scheme.               *P10005  
003000* 09/22/88   TWH      Added dotted-decimal IP expansion for      *P10006  
003100*                     all-numeric host logging.                  *P10006  
003200* 03/15/89   RJF      Path //, /./, /../ collapse added per      *P10007  
003300*                     audit finding AUD-0234.                    *P10007  
003400* 11/02/90   DAO      Percent-decode loop bounded at 50 passes   *P10008  
003500*                     after runaway CPU on hostile input.        *P10008  
003600* 06/19/91   RJF      Host whitelist re-encode added -- chars    *P10009  
003700*                     outside 0-9 a-z . - are escaped.           *P10009  
003800* 02/08/92   MLS      Semicolon strip on path, ticket CR-1140.   *P10010  
003900* 07/30/93   RJF      Query re-escape aligned with path escape   *P10011  
004000*                     table.                                     *P10011  
004100* 04/11/94   KPB      Trailing // collapse on assembled URL,     *P10012  
004200*                     defect DEF-0871.                           *P10012  
004300* 12/01/95   RJF      Host decode-artifact cleanup added --      *P10013  
004400*                     stray [a-z][0-9][0-9] collapsed to the     *P10013  
004500*                     two digits.                                *P10013  
004600* 08/14/96   TWH      %5C found in host normalized back to a     *P10014  
004700*                     literal percent sign.                      *P10014  
004800* 05/27/97   DAO      User-info/password dropped from the        *P10015  
004900*                     reassembled URL per Legal review.          *P10015  
005000* 10/19/98   RJF      Y2K -- TD-DATE and run-log banners         *P10016  
005100*                     re-verified for 4-digit year rollover.     *P10016  
005200* 01/08/99   RJF      Y2K -- confirmed no 2-digit year math      *P10017  
005300*                     remains anywhere in this program.          *P10017  
005400* 03/30/01   MLS      Default port suppressed on reassembly      *P10018  
005500*                     (:80 for http, :443 for https), CR-2290.   *P10018  
005600* 09/17/03   KPB      Stray # left in path re-escaped to %23     *P10019  
005700*                     defensively, defect DEF-1904.              *P10019  
005800* 02/24/06   RJF      Control-char strip rewritten as a single   *P10020  
005900*                     INSPECT pass for CPU.                      *P10020  
006000* 11/05/09   TWH      Run summary counters added to the ops      *P10021  
006100*                     run-log DISPLAY.                       *            
006200* 07/01/13   DAO      Source feed migrated from tape to a LINE   *P10022  
006300*                     SEQUENTIAL extract off the web log capture.*P10022  
006400* 04/08/16   MLS      Record width raised to 256 to match the    *P10023  
006500*                     web log capture extract.                   *P10023  
006600* 03/11/19   RJF      P40117 Record layouts split out to the     *P40117  
006700*                     ZSBCUIC/ZSBCUOC copybooks.                 *P40117  
006800* 03/11/19   RJF      P40117 Retired dial-up gateway framing;    *P40117  
006900*                     feed retargeted at the Safe Browsing       *P40117  
007000*                     hash-prefix blocklist compare.         *            
007100***************************************************************** P40117  
007200 ENVIRONMENT DIVISION.                                                    
007300 CONFIGURATION SECTION.                                                   
007400 SOURCE-COMPUTER.  IBM-370.                                               
007500 OBJECT-COMPUTER.  IBM-370.                                               
007600 SPECIAL-NAMES.                                                           
007700     C01                     IS TOP-OF-FORM                               
007800     CLASS HOST-SAFE-CLASS   IS '0' THRU '9' 'a' THRU 'z' '.' '-'         
007900     UPSI-0 ON  STATUS       IS WS-TRACE-SWITCH-ON                        
008000            OFF STATUS       IS WS-TRACE-SWITCH-OFF.                      
008100                                                                          
008200 INPUT-OUTPUT SECTION.                                                    
008300 FILE-CONTROL.                                                            
008400     SELECT ZSBC-URL-IN      ASSIGN TO URLIN                              
008500            ORGANIZATION IS LINE SEQUENTIAL                               
008600            FILE STATUS  IS WS-URL-IN-STATUS.                             
008700                                                                          
008800     SELECT ZSBC-URL-OUT     ASSIGN TO URLOUT                             
008900            ORGANIZATION IS LINE SEQUENTIAL                               
009000            FILE STATUS  IS WS-URL-OUT-STATUS.                            
009100                                                                          
009200 DATA DIVISION.                                                           
009300 FILE SECTION.                                                            
009400                                                                          
009500 FD  ZSBC-URL-IN                                                          
009600     LABEL RECORDS ARE STANDARD.                                          
009700     COPY ZSBCUIC.                                                        
009800                                                                          
009900 FD  ZSBC-URL-OUT                                                         
010000     LABEL RECORDS ARE STANDARD.                                          
010100     COPY ZSBCUOC.                                                        
010200                                                                          
010300 WORKING-STORAGE SECTION.                                                 
010400                                                                          
010500*****************************************************************         
010600* Run counters -- the control-total equivalent for this scrub.  *         
010700*****************************************************************         
010800 01  WS-RUN-COUNTERS.                                                     
010900     02  WS-RECORDS-READ        PIC S9(08) COMP VALUE ZERO.               
011000     02  WS-RECORDS-CANON       PIC S9(08) COMP VALUE ZERO.               
011100     02  WS-RECORDS-REJECTED    PIC S9(08) COMP VALUE ZERO.               
011200     02  FILLER                 PIC  X(04) VALUE SPACES.                  
011300                                                                          
011400*****************************************************************         
011500* File and loop switches.                                       *         
011600*****************************************************************         
011700 01  WS-FILE-SWITCHES.                                                    
011800     02  WS-EOF-SWITCH          PIC  X(01) VALUE 'N'.                     
011900         88  WS-EOF-YES                    VALUE 'Y'.                     
012000         88  WS-EOF-NO                     VALUE 'N'.                     
012100     02  WS-URL-IN-STATUS       PIC  X(02) VALUE '00'.                    
012200         88  WS-URL-IN-OK                  VALUE '00'.                    
012300         88  WS-URL-IN-AT-END              VALUE '10'.                    
012400     02  WS-URL-OUT-STATUS      PIC  X(02) VALUE '00'.                    
012500         88  WS-URL-OUT-OK                 VALUE '00'.                    
012600     02  WS-TRACE-SWITCH-ON     PIC  X(01) VALUE 'N'.                     
012700     02  WS-TRACE-SWITCH-OFF    PIC  X(01) VALUE 'Y'.                     
012800     02  FILLER                 PIC  X(02) VALUE SPACES.                  
012900                                                                          
012968*****************************************************************         
013036* Segment-boundary work fields -- COMP per shop standard,        *        
013104* touched on every path/query segment this scrub walks.          *        
013172*****************************************************************         
013240 01  WS-SEG-FIELDS.                                                       
013308     02  WS-SEG-START           PIC S9(04) COMP VALUE ZERO.               
013376     02  WS-SEG-END             PIC S9(04) COMP VALUE ZERO.               
013444     02  WS-SEG-LEN             PIC S9(04) COMP VALUE ZERO.               
013512     02  FILLER                 PIC  X(04) VALUE SPACES.                  
013580                                                                          
013648*****************************************************************         
013716* Working subscripts -- standalone 77-level scalars, not part    *        
013784* of a group, per the same shop standard that keeps run          *        
013852* counters and switches out of 01-level clutter.  Every one      *        
013920* of them COMP; this program touches them on every character     *        
013988* of every field it scrubs.                                      *        
014056*****************************************************************         
014124 77  WS-SUB-1                   PIC S9(04) COMP VALUE ZERO.               
014192 77  WS-SUB-2                   PIC S9(04) COMP VALUE ZERO.               
014260 77  WS-SUB-3                   PIC S9(04) COMP VALUE ZERO.               
014328                                                                          
014412*****************************************************************         
014524* Ordinal <-> character conversion.  This feed runs off the      *        
014636* ASCII web log capture, byte for byte, so the native single     *        
014748* byte value IS the value the %XX escapes are built and read     *        
014860* against -- no EBCDIC crossover table is needed anywhere in     *        
014972* this routine.                                                  *        
015084*****************************************************************         
015200 01  WS-ORDINAL-CONVERT.                                                  
015300     02  WS-ORD-BYTE            PIC  X(01).                               
015400     02  WS-ORD-BYTE-X REDEFINES WS-ORD-BYTE                              
015500                                 PIC  9(02) COMP-X.                       
015600     02  WS-ORD-VALUE           PIC S9(04) COMP VALUE ZERO.               
015700     02  FILLER                 PIC  X(04) VALUE SPACES.                  
015800                                                                          
015900*****************************************************************         
016000* Hex digit table for building and reading back %XX escapes.    *         
016100*****************************************************************         
016200 01  WS-HEX-DIGIT-AREA.                                                   
016300     02  WS-HEX-DIGITS      PIC  X(16) VALUE '0123456789ABCDEF'.          
016400     02  WS-HEX-DIGIT-TAB REDEFINES WS-HEX-DIGITS.                        
016500         03  WS-HEX-DIGIT       PIC  X(01) OCCURS 16 TIMES                
016600                                 INDEXED BY WS-HEX-IDX.                   
016700     02  WS-HEX-HI              PIC S9(04) COMP VALUE ZERO.               
016800     02  WS-HEX-LO              PIC S9(04) COMP VALUE ZERO.               
016900     02  WS-HEX-FOUND-SW        PIC  X(01) VALUE 'N'.                     
017000     02  FILLER                 PIC  X(04) VALUE SPACES.                  
017100                                                                          
017200*****************************************************************         
017300* Control characters stripped from the raw URL -- TAB, LF, FF,  *         
017400* CR, ESCAPE -- every occurrence, not just leading/trailing.    *         
017500*****************************************************************         
017600 01  WS-CONTROL-CHAR-TABLE.                                               
017700     02  WS-CC-TAB              PIC  X(01) VALUE X'09'.                   
017800     02  WS-CC-LF               PIC  X(01) VALUE X'0A'.                   
017900     02  WS-CC-FF               PIC  X(01) VALUE X'0C'.                   
018000     02  WS-CC-CR               PIC  X(01) VALUE X'0D'.                   
018100     02  WS-CC-ESC              PIC  X(01) VALUE X'1B'.                   
018200     02  FILLER                 PIC  X(04) VALUE SPACES.                  
018300                                                                          
018400*****************************************************************         
018500* Raw URL as read, then after protocol defaulting and control   *         
018600* char strip.                                                   *         
018700*****************************************************************         
018800 01  WS-RAW-URL-AREA.                                                     
018900     02  WS-RAW-URL             PIC  X(256) VALUE SPACES.                 
019000     02  WS-RAW-LEN             PIC S9(04) COMP VALUE ZERO.               
019100     02  FILLER                 PIC  X(04) VALUE SPACES.                  
019200                                                                          
019300 01  WS-STRIP-AREA.                                                       
019400     02  WS-STRIP-WORK          PIC  X(256) VALUE SPACES.                 
019500     02  WS-STRIP-LEN           PIC S9(04) COMP VALUE ZERO.               
019600     02  FILLER                 PIC  X(04) VALUE SPACES.                  
019700                                                                          
019800*****************************************************************         
019900* Parse breakdown -- protocol, user-info, host:port, path,       *        
020000* query.  WS-VALID-URL-SW is 'N' whenever no host can be parsed  *        
020100* out of the record -- that record's URL-OUT is spaces.          *        
020200*****************************************************************         
020300 01  WS-PARSE-FIELDS.                                                     
020400     02  WS-SCHEME-LEN              PIC S9(04) COMP VALUE ZERO.           
020500     02  WS-PROTOCOL                PIC  X(05) VALUE SPACES.              
020600     02  WS-REST-TEXT               PIC  X(256) VALUE SPACES.             
020700     02  WS-REST-LEN                PIC S9(04) COMP VALUE ZERO.           
020800     02  WS-AUTHORITY-TEXT          PIC  X(256) VALUE SPACES.             
020900     02  WS-AUTHORITY-LEN           PIC S9(04) COMP VALUE ZERO.           
021000     02  WS-USER-INFO               PIC  X(256) VALUE SPACES.             
021100     02  WS-USER-INFO-LEN           PIC S9(04) COMP VALUE ZERO.           
021200     02  WS-USER-INFO-PRESENT-SW    PIC  X(01) VALUE 'N'.                 
021300     02  WS-HOST-PORT-TEXT          PIC  X(256) VALUE SPACES.             
021400     02  WS-HOST-PORT-LEN           PIC S9(04) COMP VALUE ZERO.           
021500     02  WS-VALID-URL-SW            PIC  X(01) VALUE 'N'.                 
021600         88  WS-URL-IS-VALID                    VALUE 'Y'.                
021700     02  FILLER                     PIC  X(04) VALUE SPACES.              
021800                                                                          
021900*****************************************************************         
022000* Host work fields.                                              *        
022100*****************************************************************         
022200 01  WS-HOST-FIELDS.                                                      
022300     02  WS-HOST-TEXT               PIC  X(256) VALUE SPACES.             
022400     02  WS-HOST-LEN                PIC S9(04) COMP VALUE ZERO.           
022500     02  WS-HOST-ESCAPED            PIC  X(512) VALUE SPACES.             
022600     02  WS-HOST-ESCAPED-LEN        PIC S9(04) COMP VALUE ZERO.           
022700     02  WS-HOST-IS-NUMERIC-SW      PIC  X(01) VALUE 'N'.                 
022800     02  WS-HOST-HAS-PERCENT-SW     PIC  X(01) VALUE 'N'.                 
022850     02  WS-HOST-CHANGED-SW         PIC  X(01) VALUE 'N'.                 
022900     02  FILLER                     PIC  X(04) VALUE SPACES.              
023000                                                                          
023100*****************************************************************         
023200* Dotted-decimal IP expansion work fields (TWH, 09/22/88).       *        
023300* This DIVIDE/REMAINDER math is octet splitting, not currency    *        
023400* rounding -- the only arithmetic of any kind in this program.   *        
023500*****************************************************************         
023600 01  WS-IP-CONVERT.                                                       
023700     02  WS-IP-EDIT-TEXT            PIC  X(10) VALUE ZERO.                
023800     02  WS-IP-VALUE                PIC 9(10) VALUE ZERO.                 
023900     02  WS-IP-REMAINDER            PIC 9(10) VALUE ZERO.                 
024000     02  WS-IP-OCTET-1              PIC 9(03) VALUE ZERO.                 
024100     02  WS-IP-OCTET-2              PIC 9(03) VALUE ZERO.                 
024200     02  WS-IP-OCTET-3              PIC 9(03) VALUE ZERO.                 
024300     02  WS-IP-OCTET-4              PIC 9(03) VALUE ZERO.                 
024320     02  WS-IP-GROUP-SKIP-SW        PIC  X(01) VALUE 'Y'.                 
024340     02  WS-IP-DIGIT-POS            PIC S9(04) VALUE ZERO COMP.           
024400     02  FILLER                     PIC  X(04) VALUE SPACES.              
024500                                                                          
024600*****************************************************************         
024700* Path and query work fields -- sized past 256 since percent    *         
024800* re-escaping can grow a field to as much as three times its    *         
024900* decoded length.                                                *        
025000*****************************************************************         
025100 01  WS-PATH-FIELDS.                                                      
025200     02  WS-PATH-TEXT               PIC  X(512) VALUE SPACES.             
025300     02  WS-PATH-LEN                PIC S9(04) COMP VALUE ZERO.           
025400     02  FILLER                     PIC  X(04) VALUE SPACES.              
025500                                                                          
025600 01  WS-QUERY-FIELDS.                                                     
025700     02  WS-QUERY-TEXT              PIC  X(512) VALUE SPACES.             
025800     02  WS-QUERY-LEN               PIC S9(04) COMP VALUE ZERO.           
025900     02  WS-QUERY-PRESENT-SW        PIC  X(01) VALUE 'N'.                 
026000     02  FILLER                     PIC  X(04) VALUE SPACES.              
026100                                                                          
026216*****************************************************************         
026332* Shared repeated percent-decode work area.  Host, path and      *        
026448* query decoding all drive through this same pair of fields,     *        
026564* one shared work area for every field that needs unescaping.    *        
026680*****************************************************************         
026800 01  WS-UNESCAPE-AREA.                                                    
026900     02  WS-UNESCAPE-WORK           PIC  X(512) VALUE SPACES.             
027000     02  WS-UNESCAPE-LEN            PIC S9(04) COMP VALUE ZERO.           
027100     02  WS-UNESCAPE-OUT            PIC  X(512) VALUE SPACES.             
027200     02  WS-UNESCAPE-OUT-LEN        PIC S9(04) COMP VALUE ZERO.           
027300     02  WS-UNESCAPE-PASS-CTR       PIC S9(04) COMP VALUE ZERO.           
027400     02  WS-UNESCAPE-CHANGED-SW     PIC  X(01) VALUE 'N'.                 
027500     02  FILLER                     PIC  X(04) VALUE SPACES.              
027600                                                                          
027700*****************************************************************         
027800* Shared path/query re-escape work area.                         *        
027900*****************************************************************         
028000 01  WS-ESCAPE-AREA.                                                      
028100     02  WS-ESCAPE-IN               PIC  X(512) VALUE SPACES.             
028200     02  WS-ESCAPE-IN-LEN           PIC S9(04) COMP VALUE ZERO.           
028300     02  WS-ESCAPE-OUT              PIC  X(768) VALUE SPACES.             
028400     02  WS-ESCAPE-OUT-LEN          PIC S9(04) COMP VALUE ZERO.           
028500     02  FILLER                     PIC  X(04) VALUE SPACES.              
028600                                                                          
028700*****************************************************************         
028800* Shared character-scan work area used by the parse and dot-    *         
028900* collapse paragraphs to find the next occurrence of a          *         
029000* delimiter character.                                           *        
029100*****************************************************************         
029200 01  WS-FIND-AREA.                                                        
029300     02  WS-FIND-STRING             PIC  X(512) VALUE SPACES.             
029400     02  WS-FIND-LEN                PIC S9(04) COMP VALUE ZERO.           
029500     02  WS-FIND-START              PIC S9(04) COMP VALUE ZERO.           
029600     02  WS-FIND-CHAR               PIC  X(01) VALUE SPACES.              
029700     02  WS-FIND-POS                PIC S9(04) COMP VALUE ZERO.           
029800     02  FILLER                     PIC  X(04) VALUE SPACES.              
029900                                                                          
030000*****************************************************************         
030100* Final re-assembled URL.                                        *        
030200*****************************************************************         
030300 01  WS-FINAL-URL-AREA.                                                   
030400     02  WS-FINAL-URL               PIC  X(600) VALUE SPACES.             
030500     02  WS-FINAL-LEN               PIC S9(04) COMP VALUE ZERO.           
030600     02  FILLER                     PIC  X(02) VALUE SPACES.              
030700                                                                          
030800 01  WS-FINAL-URL-R REDEFINES WS-FINAL-URL-AREA.                          
030900     02  WS-FINAL-URL-CHARS         PIC  X(01) OCCURS 604 TIMES.          
031000                                                                          
031100*****************************************************************         
031200* Port work fields (default-port suppression, CR-2290).          *        
031300*****************************************************************         
031400 01  WS-PORT-CHECK.                                                       
031500     02  WS-PORT-TEXT               PIC  X(05) VALUE SPACES.              
031600     02  WS-PORT-TEXT-N REDEFINES WS-PORT-TEXT                            
031700                                    PIC  9(05).                           
031800     02  WS-PORT-LEN                PIC S9(04) COMP VALUE ZERO.           
031900     02  WS-PORT-PRESENT-SW         PIC  X(01) VALUE 'N'.                 
032000     02  FILLER                     PIC  X(04) VALUE SPACES.              
032100                                                                          
032200*****************************************************************         
032300* NON-GOAL vocabulary shapes -- see ZSBCXRF banner. No           *        
032400* paragraph in this program reads or writes these groups; they   *        
032500* are carried here only so the eventual list-update and lookup   *        
032600* jobs inherit an agreed record shape.                           *        
032700*****************************************************************         
032800     COPY ZSBCXRF.                                                        
032900                                                                          
033000 PROCEDURE DIVISION.                                                      
033100                                                                          
033200*****************************************************************         
033300* Main process.                                                 *         
033400*****************************************************************         
033500     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.                      
033600     PERFORM 2000-PROCESS-RECORD     THRU 2000-EXIT                       
033700             WITH TEST BEFORE                                             
033800             UNTIL WS-EOF-YES.                                            
033900     PERFORM 8900-DISPLAY-SUMMARY    THRU 8900-EXIT.                      
034000     PERFORM 9800-TERMINATE          THRU 9800-EXIT.                      
034100     STOP RUN.                                                            
034200                                                                          
034300*****************************************************************         
034400* Open the files, zero the run counters, prime the read.        *         
034500*****************************************************************         
034600 1000-INITIALIZE.                                                         
034700     MOVE ZERO                  TO WS-RECORDS-READ                        
034800                                    WS-RECORDS-CANON                      
034900                                    WS-RECORDS-REJECTED.                  
035000                                                                          
035100     OPEN INPUT  ZSBC-URL-IN.                                             
035200     PERFORM 9600-CHECK-IN-STATUS  THRU 9600-EXIT.                        
035300                                                                          
035400     OPEN OUTPUT ZSBC-URL-OUT.                                            
035500     PERFORM 9650-CHECK-OUT-STATUS THRU 9650-EXIT.                        
035600                                                                          
035700     PERFORM 9500-READ-URL-IN      THRU 9500-EXIT.                        
035800                                                                          
035900 1000-EXIT.                                                               
036000     EXIT.                                                                
036100                                                                          
036200*****************************************************************         
036300* Drive one record through the full canonicalization pipeline,  *         
036400* write the result, and read the next record.                    *        
036500*****************************************************************         
036600 2000-PROCESS-RECORD.                                                     
036700     MOVE UI-INPUT-URL           TO WS-RAW-URL.                           
036800     MOVE 256                    TO WS-RAW-LEN.                           
036900                                                                          
037000     PERFORM 2100-DEFAULT-PROTOCOL   THRU 2100-EXIT.                      
037100     PERFORM 2200-STRIP-CONTROL-CHARS THRU 2200-EXIT.                     
037200     PERFORM 3000-PARSE-URL          THRU 3000-EXIT.                      
037300                                                                          
037400     IF  WS-URL-IS-VALID                                                  
037500         PERFORM 4000-PROCESS-HOST   THRU 4000-EXIT                       
037600         PERFORM 5000-PROCESS-PATH   THRU 5000-EXIT                       
037700         PERFORM 6000-PROCESS-QUERY  THRU 6000-EXIT                       
037800         PERFORM 8000-ASSEMBLE-URL   THRU 8000-EXIT.                      
038000                                                                          
038100     PERFORM 8600-VALIDATE-AND-FINALIZE THRU 8600-EXIT.                   
038200     PERFORM 9700-WRITE-URL-OUT         THRU 9700-EXIT.                   
038300     PERFORM 9500-READ-URL-IN           THRU 9500-EXIT.                   
038400                                                                          
038500 2000-EXIT.                                                               
038600     EXIT.                                                                
038700                                                                          
038785*****************************************************************         
038870* Protocol defaulting (RJF, 01/06/88) -- prepend http:// only    *        
038955* when neither http:// nor https:// appears anywhere in the      *        
039040* record; never replace an existing occurrence, wherever it      *        
039125* falls.                                                         *        
039210*****************************************************************         
039300 2100-DEFAULT-PROTOCOL.                                                   
039400     MOVE WS-RAW-URL             TO WS-FIND-STRING.                       
039500     MOVE WS-RAW-LEN             TO WS-FIND-LEN.                          
039600     MOVE 1                      TO WS-FIND-START.                        
039700     MOVE SPACES                 TO WS-STRIP-WORK.                        
039800                                                                          
039900     PERFORM 2110-SCAN-FOR-HTTP  THRU 2110-EXIT.                          
040000                                                                          
040100     IF  WS-FIND-POS = ZERO                                               
040200         STRING 'http://' DELIMITED BY SIZE                               
040300                WS-RAW-URL(1:250) DELIMITED BY SIZE                       
040400                INTO WS-STRIP-WORK                                        
040500         MOVE WS-STRIP-WORK      TO WS-RAW-URL                            
040600         ADD 7                   TO WS-RAW-LEN.                           
040700                                                                          
040800 2100-EXIT.                                                               
040900     EXIT.                                                                
041000                                                                          
041100*****************************************************************         
041200* Look for a literal http:// or https:// anywhere in the         *        
041300* record.  http:// is 7 bytes so a match there also proves       *        
041400* https:// can't be missed -- both share the same test string    *        
041500* except for the leading s, so two short scans do the job.       *        
041600*****************************************************************         
041700 2110-SCAN-FOR-HTTP.                                                      
041800     MOVE ZERO                   TO WS-FIND-POS.                          
041900     PERFORM 2111-STEP-HTTP     THRU 2111-EXIT                            
042000             VARYING WS-SUB-1 FROM 1 BY 1                                 
042100             UNTIL WS-SUB-1 > WS-FIND-LEN - 6                             
042200                OR WS-FIND-POS NOT = ZERO.                                
042300                                                                          
042400 2110-EXIT.                                                               
042500     EXIT.                                                                
042600                                                                          
042700 2111-STEP-HTTP.                                                          
042800     IF  WS-RAW-URL(WS-SUB-1:7) = 'http://'                               
042900         MOVE WS-SUB-1            TO WS-FIND-POS.                         
043000     IF  WS-FIND-POS = ZERO AND                                           
043100         WS-SUB-1 <= WS-FIND-LEN - 7 AND                                  
043200         WS-RAW-URL(WS-SUB-1:8) = 'https://'                              
043300         MOVE WS-SUB-1            TO WS-FIND-POS.                         
043400                                                                          
043500 2111-EXIT.                                                               
043600     EXIT.                                                                
043700                                                                          
043800*****************************************************************         
043900* Flow step 3 -- strip every TAB, LF, CR, FF and ESCAPE byte,    *        
044000* wherever it falls, not just at the ends.                       *        
044100*****************************************************************         
044200 2200-STRIP-CONTROL-CHARS.                                                
044300     MOVE WS-RAW-URL              TO WS-STRIP-WORK.                       
044400     INSPECT WS-STRIP-WORK REPLACING ALL WS-CC-TAB BY SPACE               
044500                                     ALL WS-CC-LF  BY SPACE               
044600                                     ALL WS-CC-FF  BY SPACE               
044700                                     ALL WS-CC-CR  BY SPACE               
044800                                     ALL WS-CC-ESC BY SPACE.              
044900                                                                          
045000     MOVE ZERO                    TO WS-SUB-2.                            
045100     MOVE SPACES                  TO WS-RAW-URL.                          
045200     PERFORM 2210-COPY-NON-BLANK  THRU 2210-EXIT                          
045300             VARYING WS-SUB-1 FROM 1 BY 1                                 
045400             UNTIL WS-SUB-1 > 256.                                        
045500     MOVE WS-SUB-2                 TO WS-RAW-LEN.                         
045600                                                                          
045700 2200-EXIT.                                                               
045800     EXIT.                                                                
045900                                                                          
046000*****************************************************************         
046100* Copy every byte of WS-STRIP-WORK that survived the control-    *        
046200* char strip back into WS-RAW-URL, closed up left.  A byte       *        
046300* that was genuinely a blank in the original record and a        *        
046400* byte that was a stripped control character look the same at    *        
046500* this point -- both close up; no placeholder is ever            *        
046600* re-inserted for a removed control character.                   *        
046700*****************************************************************         
046800 2210-COPY-NON-BLANK.                                                     
046900     IF  WS-STRIP-WORK(WS-SUB-1:1) NOT = SPACE                            
047000         ADD 1                      TO WS-SUB-2                           
047100         MOVE WS-STRIP-WORK(WS-SUB-1:1)                                   
047200                                     TO WS-RAW-URL(WS-SUB-2:1).           
047300                                                                          
047400 2210-EXIT.                                                               
047500     EXIT.                                                                
047600                                                                          
047714*****************************************************************         
047828* Flow step 4 -- parse into protocol, user-info, host, port,     *        
047942* path, query.  A record with no recognizable scheme at the      *        
048056* very start, or no host once the scheme is stripped off, is     *        
048170* treated as INVALID and WS-VALID-URL-SW is left 'N'.            *        
048284*****************************************************************         
048400 3000-PARSE-URL.                                                          
048500     MOVE 'N'                     TO WS-VALID-URL-SW.                     
048600     MOVE SPACES                  TO WS-PROTOCOL                          
048700                                     WS-REST-TEXT                         
048800                                     WS-AUTHORITY-TEXT                    
048900                                     WS-USER-INFO                         
049000                                     WS-HOST-PORT-TEXT                    
049100                                     WS-HOST-TEXT                         
049200                                     WS-PATH-TEXT                         
049300                                     WS-QUERY-TEXT.                       
049400     MOVE 'N'                     TO WS-USER-INFO-PRESENT-SW              
049500                                     WS-QUERY-PRESENT-SW.                 
049600     MOVE ZERO                    TO WS-SCHEME-LEN WS-HOST-LEN            
049700                                     WS-PATH-LEN WS-QUERY-LEN             
049800                                     WS-USER-INFO-LEN WS-PORT-LEN.        
049900     MOVE SPACES                  TO WS-PORT-TEXT.                        
050000     MOVE 'N'                     TO WS-PORT-PRESENT-SW.                  
050100                                                                          
050200     IF  WS-RAW-URL(1:7) = 'http://'                                      
050300         MOVE 'http'              TO WS-PROTOCOL                          
050400         MOVE 7                   TO WS-SCHEME-LEN.                       
050500                                                                          
050600     IF  WS-SCHEME-LEN = ZERO AND WS-RAW-URL(1:8) = 'https://'            
050700         MOVE 'https'             TO WS-PROTOCOL                          
050800         MOVE 8                   TO WS-SCHEME-LEN.                       
050900                                                                          
051000     IF  WS-SCHEME-LEN = ZERO                                             
051100         GO TO 3000-EXIT.                                                 
051200                                                                          
051300     COMPUTE WS-REST-LEN = WS-RAW-LEN - WS-SCHEME-LEN.                    
051400     IF  WS-REST-LEN < 1                                                  
051500         GO TO 3000-EXIT.                                                 
051600     MOVE WS-RAW-URL(WS-SCHEME-LEN + 1:WS-REST-LEN)                       
051700                                   TO WS-REST-TEXT.                       
051800                                                                          
051900     PERFORM 3100-SPLIT-FRAGMENT   THRU 3100-EXIT.                        
052000     PERFORM 3200-SPLIT-QUERY      THRU 3200-EXIT.                        
052100     PERFORM 3300-SPLIT-PATH       THRU 3300-EXIT.                        
052200     PERFORM 3400-SPLIT-USERINFO   THRU 3400-EXIT.                        
052300     PERFORM 3500-SPLIT-PORT       THRU 3500-EXIT.                        
052400                                                                          
052500     IF  WS-HOST-LEN > ZERO                                               
052600         MOVE 'Y'                 TO WS-VALID-URL-SW.                     
052700                                                                          
052800 3000-EXIT.                                                               
052900     EXIT.                                                                
053000                                                                          
053100*****************************************************************         
053200* Fragment-marker cleanup -- everything from the first #         *        
053300* onward, including any further embedded #, is dropped           *        
053400* before path or query are ever touched.                         *        
053500*****************************************************************         
053600 3100-SPLIT-FRAGMENT.                                                     
053700     MOVE WS-REST-TEXT            TO WS-FIND-STRING.                      
053800     MOVE WS-REST-LEN             TO WS-FIND-LEN.                         
053900     MOVE 1                       TO WS-FIND-START.                       
054000     MOVE '#'                     TO WS-FIND-CHAR.                        
054100     PERFORM 7900-FIND-CHAR       THRU 7900-EXIT.                         
054200                                                                          
054300     IF  WS-FIND-POS NOT = ZERO                                           
054400         COMPUTE WS-REST-LEN = WS-FIND-POS - 1                            
054500         IF  WS-REST-LEN < 1                                              
054600             MOVE SPACES          TO WS-REST-TEXT                         
054700             MOVE ZERO            TO WS-REST-LEN.                         
054800                                                                          
054900 3100-EXIT.                                                               
055000     EXIT.                                                                
055100                                                                          
055200*****************************************************************         
055300* Split off the query string at the first ?, if any.  Absence    *        
055400* of ? at all leaves WS-QUERY-PRESENT-SW 'N' (a URL with no ?    *        
055500* must not gain one on re-assembly).                             *        
055600*****************************************************************         
055700 3200-SPLIT-QUERY.                                                        
055800     MOVE WS-REST-TEXT            TO WS-FIND-STRING.                      
055900     MOVE WS-REST-LEN             TO WS-FIND-LEN.                         
056000     MOVE 1                       TO WS-FIND-START.                       
056100     MOVE '?'                     TO WS-FIND-CHAR.                        
056200     PERFORM 7900-FIND-CHAR       THRU 7900-EXIT.                         
056300                                                                          
056400     IF  WS-FIND-POS = ZERO                                               
056500         GO TO 3200-EXIT.                                                 
056600                                                                          
056700     MOVE 'Y'                     TO WS-QUERY-PRESENT-SW.                 
056800     IF  WS-FIND-POS < WS-REST-LEN                                        
056900         COMPUTE WS-QUERY-LEN = WS-REST-LEN - WS-FIND-POS                 
057000         MOVE WS-REST-TEXT(WS-FIND-POS + 1:WS-QUERY-LEN)                  
057100                                   TO WS-QUERY-TEXT.                      
057200                                                                          
057300     COMPUTE WS-REST-LEN = WS-FIND-POS - 1.                               
057400     IF  WS-REST-LEN < 1                                                  
057500         MOVE SPACES              TO WS-REST-TEXT                         
057600         MOVE ZERO                TO WS-REST-LEN.                         
057700                                                                          
057800 3200-EXIT.                                                               
057900     EXIT.                                                                
058000                                                                          
058085*****************************************************************         
058170* Split what remains (authority + path) at the first /.  No /    *        
058255* at all means the whole remainder is authority and the path     *        
058340* is empty (the path-normalization step fires later against      *        
058425* that empty path).                                              *        
058510*****************************************************************         
058600 3300-SPLIT-PATH.                                                         
058700     MOVE WS-REST-TEXT            TO WS-FIND-STRING.                      
058800     MOVE WS-REST-LEN             TO WS-FIND-LEN.                         
058900     MOVE 1                       TO WS-FIND-START.                       
059000     MOVE '/'                     TO WS-FIND-CHAR.                        
059100     PERFORM 7900-FIND-CHAR       THRU 7900-EXIT.                         
059200                                                                          
059300     IF  WS-FIND-POS = ZERO                                               
059400         MOVE WS-REST-TEXT        TO WS-AUTHORITY-TEXT                    
059500         MOVE WS-REST-LEN         TO WS-AUTHORITY-LEN                     
059600         GO TO 3300-EXIT.                                                 
059700                                                                          
059800     MOVE WS-REST-TEXT(1:WS-FIND-POS - 1) TO WS-AUTHORITY-TEXT.           
059900     COMPUTE WS-AUTHORITY-LEN = WS-FIND-POS - 1.                          
060000     IF  WS-AUTHORITY-LEN < ZERO                                          
060100         MOVE ZERO                TO WS-AUTHORITY-LEN.                    
060200                                                                          
060300     COMPUTE WS-PATH-LEN = WS-REST-LEN - WS-FIND-POS + 1.                 
060400     MOVE WS-REST-TEXT(WS-FIND-POS:WS-PATH-LEN) TO WS-PATH-TEXT.          
060500                                                                          
060600 3300-EXIT.                                                               
060700     EXIT.                                                                
060800                                                                          
060885*****************************************************************         
060970* Per Legal review (DAO, 05/27/97) user-info is parsed off       *        
061055* (up to the last @) for completeness of the split, but          *        
061140* 8000-ASSEMBLE-URL never emits it -- Legal wanted it gone       *        
061225* from the record regardless of what gets parsed out of it.      *        
061310*****************************************************************         
061400 3400-SPLIT-USERINFO.                                                     
061500     MOVE WS-AUTHORITY-TEXT       TO WS-FIND-STRING.                      
061600     MOVE WS-AUTHORITY-LEN        TO WS-FIND-LEN.                         
061700     MOVE 1                       TO WS-FIND-START.                       
061800     MOVE '@'                     TO WS-FIND-CHAR.                        
061900     MOVE ZERO                    TO WS-FIND-POS.                         
062000     MOVE ZERO                    TO WS-SEG-END.                          
062100                                                                          
062200     PERFORM 3410-STEP-AT-SCAN    THRU 3410-EXIT                          
062300             VARYING WS-SUB-1 FROM 1 BY 1                                 
062400             UNTIL WS-SUB-1 > WS-AUTHORITY-LEN.                           
062500                                                                          
062600     IF  WS-SEG-END = ZERO                                                
062700         MOVE WS-AUTHORITY-TEXT   TO WS-HOST-PORT-TEXT                    
062800         MOVE WS-AUTHORITY-LEN    TO WS-HOST-PORT-LEN                     
062900         GO TO 3400-EXIT.                                                 
063000                                                                          
063100     MOVE 'Y'                     TO WS-USER-INFO-PRESENT-SW.             
063200     MOVE WS-AUTHORITY-TEXT(1:WS-SEG-END - 1) TO WS-USER-INFO.            
063300     COMPUTE WS-USER-INFO-LEN = WS-SEG-END - 1.                           
063400     COMPUTE WS-HOST-PORT-LEN = WS-AUTHORITY-LEN - WS-SEG-END.            
063500     IF  WS-HOST-PORT-LEN > ZERO                                          
063600         MOVE WS-AUTHORITY-TEXT(WS-SEG-END + 1:WS-HOST-PORT-LEN)          
063700                                   TO WS-HOST-PORT-TEXT.                  
063800                                                                          
063900 3400-EXIT.                                                               
064000     EXIT.                                                                
064100                                                                          
064183*****************************************************************         
064266* Remember the position of the LAST @ in the authority --        *        
064349* per the 05/27/97 Legal review, user-info is everything up      *        
064432* to that final @.                                               *        
064515*****************************************************************         
064600 3410-STEP-AT-SCAN.                                                       
064700     IF  WS-AUTHORITY-TEXT(WS-SUB-1:1) = '@'                              
064800         MOVE WS-SUB-1             TO WS-SEG-END.                         
064900                                                                          
065000 3410-EXIT.                                                               
065100     EXIT.                                                                
065200                                                                          
065300*****************************************************************         
065400* Split host:port.  No colon at all means no explicit port       *        
065500* was given (CR-2290 only ever suppresses an EXPLICIT port       *        
065600* that matches the scheme default).                              *        
065700*****************************************************************         
065800 3500-SPLIT-PORT.                                                         
065900     MOVE WS-HOST-PORT-TEXT       TO WS-FIND-STRING.                      
066000     MOVE WS-HOST-PORT-LEN        TO WS-FIND-LEN.                         
066100     MOVE 1                       TO WS-FIND-START.                       
066200     MOVE ':'                     TO WS-FIND-CHAR.                        
066300     PERFORM 7900-FIND-CHAR       THRU 7900-EXIT.                         
066400                                                                          
066500     IF  WS-FIND-POS = ZERO                                               
066600         MOVE WS-HOST-PORT-TEXT   TO WS-HOST-TEXT                         
066700         MOVE WS-HOST-PORT-LEN    TO WS-HOST-LEN                          
066800         GO TO 3500-EXIT.                                                 
066900                                                                          
067000     MOVE WS-HOST-PORT-TEXT(1:WS-FIND-POS - 1) TO WS-HOST-TEXT.           
067100     COMPUTE WS-HOST-LEN = WS-FIND-POS - 1.                               
067200                                                                          
067300     COMPUTE WS-PORT-LEN = WS-HOST-PORT-LEN - WS-FIND-POS.                
067400     IF  WS-PORT-LEN > ZERO AND WS-PORT-LEN <= 5                          
067500         MOVE WS-HOST-PORT-TEXT(WS-FIND-POS + 1:WS-PORT-LEN)              
067600                                   TO WS-PORT-TEXT                        
067700         MOVE 'Y'                 TO WS-PORT-PRESENT-SW.                  
067800                                                                          
067900 3500-EXIT.                                                               
068000     EXIT.                                                                
068100                                                                          
068200*****************************************************************         
068300* BUSINESS FLOW STEP 5 -- host processing controller. Order      *        
068400* matters: unescape first so a %2e%2e style host is seen as      *        
068500* real dots, THEN dotted-IP expansion, THEN the whitelist        *        
068600* re-encode, THEN dot-collapse, THEN the decode-artifact and     *        
068700* %5C cleanups that only make sense once escaping is settled.    *        
068800*****************************************************************         
068900 4000-PROCESS-HOST.                                                       
069000     PERFORM 4100-UNESCAPE-HOST    THRU 4100-EXIT.                        
069100     PERFORM 4150-LOWERCASE-HOST   THRU 4150-EXIT.                        
069150     PERFORM 4200-DECODE-HOST      THRU 4200-EXIT.                        
069200     PERFORM 4400-TRIM-COLLAPSE-DOTS THRU 4400-EXIT.                      
069300     PERFORM 4300-ESCAPE-HOST      THRU 4300-EXIT.                        
069400     PERFORM 4600-CLEAN-DECODE-ARTIFACTS THRU 4600-EXIT.                  
069500                                                                          
069600 4000-EXIT.                                                               
069700     EXIT.                                                                
069800                                                                          
069900*****************************************************************         
070000* Percent-decode the host up to the 50-pass bound shared         *        
070100* with path and query (the DAO 11/02/90 CPU-runaway fix).        *        
070200*****************************************************************         
070300 4100-UNESCAPE-HOST.                                                      
070400     MOVE WS-HOST-TEXT             TO WS-UNESCAPE-WORK.                   
070500     MOVE WS-HOST-LEN              TO WS-UNESCAPE-LEN.                    
070600     PERFORM 7000-UNESCAPE-STRING  THRU 7000-EXIT.                        
070700     MOVE WS-UNESCAPE-OUT          TO WS-HOST-TEXT.                       
070800     MOVE WS-UNESCAPE-OUT-LEN      TO WS-HOST-LEN.                        
070900                                                                          
071000 4100-EXIT.                                                               
071100     EXIT.                                                                
071150                                                                          
071157*****************************************************************         
071164* The host is ALWAYS lowercased, even when the input already     *        
071171* carried a valid mixed-case hostname; path, query and           *        
071178* user-info are never case-folded.                               *        
071185*****************************************************************         
071196 4150-LOWERCASE-HOST.                                                     
071197     INSPECT WS-HOST-TEXT(1:WS-HOST-LEN)                                  
071198         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
071199                 TO 'abcdefghijklmnopqrstuvwxyz'.                         
071200                                                                          
071210 4150-EXIT.                                                               
071220     EXIT.                                                                
071230                                                                          
071240                                                                          
071346*****************************************************************         
071452* An all-numeric-with-dots host such as 3627734692 or            *        
071558* 0x1e.0xac.0x08.0x08 style component groups is not              *        
071664* attempted here beyond the plain 4-decimal-octet form the       *        
071770* feed actually carries; 04210-EXPAND-DOTTED-IP folds a          *        
071876* single decimal number into dotted-quad when the whole host     *        
071982* is digits only.                                                *        
072088*****************************************************************         
072200 4200-DECODE-HOST.                                                        
072300     MOVE 'N'                      TO WS-HOST-IS-NUMERIC-SW.              
072400     IF  WS-HOST-LEN = ZERO                                               
072500         GO TO 4200-EXIT.                                                 
072600                                                                          
072700     MOVE 'Y'                      TO WS-HOST-IS-NUMERIC-SW.              
072800     PERFORM 4205-CHECK-DIGIT      THRU 4205-EXIT                         
072900             VARYING WS-SUB-1 FROM 1 BY 1                                 
073000             UNTIL WS-SUB-1 > WS-HOST-LEN.                                
073100                                                                          
073200     IF  WS-HOST-IS-NUMERIC-SW = 'Y' AND WS-HOST-LEN <= 10                
073300         PERFORM 4210-EXPAND-DOTTED-IP THRU 4210-EXIT.                    
073400                                                                          
073500 4200-EXIT.                                                               
073600     EXIT.                                                                
073700                                                                          
073800 4205-CHECK-DIGIT.                                                        
073900     IF  WS-HOST-TEXT(WS-SUB-1:1) NOT NUMERIC                             
074000         MOVE 'N'                  TO WS-HOST-IS-NUMERIC-SW.              
074100                                                                          
074200 4205-EXIT.                                                               
074300     EXIT.                                                                
074400                                                                          
074500*****************************************************************         
074600* Fold a bare decimal host number (e.g. 3627734692) into the     *        
074700* dotted-quad IP address it represents, most-significant octet   *        
074800* first -- the same expansion the shop's old dial-up gateway log *        
074900* scrub did for numeric host entries, now driven off             *        
075000* Long.parseLong/&0xFF-equivalent COMP-3 division instead of a   *        
075100* CALLed math routine.                                           *        
075200*****************************************************************         
075300 4210-EXPAND-DOTTED-IP.                                                   
075400     MOVE ZERO                     TO WS-IP-VALUE.                        
075500     MOVE SPACES                   TO WS-IP-EDIT-TEXT.                    
075600     COMPUTE WS-SEG-START = 11 - WS-HOST-LEN.                             
075700     MOVE WS-HOST-TEXT(1:WS-HOST-LEN)                                     
075800                     TO WS-IP-EDIT-TEXT(WS-SEG-START:WS-HOST-LEN).        
075900     INSPECT WS-IP-EDIT-TEXT REPLACING ALL SPACE BY '0'.                  
076000     MOVE WS-IP-EDIT-TEXT          TO WS-IP-VALUE.                        
076100                                                                          
076200     DIVIDE WS-IP-VALUE BY 256 GIVING WS-IP-REMAINDER                     
076300             REMAINDER WS-IP-OCTET-4.                                     
076400     DIVIDE WS-IP-REMAINDER BY 256 GIVING WS-IP-REMAINDER                 
076500             REMAINDER WS-IP-OCTET-3.                                     
076600     DIVIDE WS-IP-REMAINDER BY 256 GIVING WS-IP-REMAINDER                 
076700             REMAINDER WS-IP-OCTET-2.                                     
076800     DIVIDE WS-IP-REMAINDER BY 256 GIVING WS-IP-REMAINDER                 
076900             REMAINDER WS-IP-OCTET-1.                                     
077000                                                                          
077100     STRING WS-IP-OCTET-1          DELIMITED BY SIZE                      
077200            '.'                    DELIMITED BY SIZE                      
077300            WS-IP-OCTET-2          DELIMITED BY SIZE                      
077400            '.'                    DELIMITED BY SIZE                      
077500            WS-IP-OCTET-3          DELIMITED BY SIZE                      
077600            '.'                    DELIMITED BY SIZE                      
077700            WS-IP-OCTET-4          DELIMITED BY SIZE                      
077800            INTO WS-STRIP-WORK.                                           
077900                                                                          
078000     MOVE WS-STRIP-WORK(1:15)      TO WS-HOST-TEXT.                       
078100     PERFORM 4215-TRIM-IP-TEXT     THRU 4215-EXIT.                        
078200                                                                          
078300 4210-EXIT.                                                               
078400     EXIT.                                                                
078500                                                                          
078540*****************************************************************         
078580* WS-IP-OCTETn edit into the STRING above with PIC 999 always   *         
078620* carries leading zeros (e.g. 216.058.008.008) -- 4216 skips a  *         
078660* group's leading zero digits so only the significant digits    *         
078700* (or the lone zero) survive into the canonical dotted host.    *         
078740*****************************************************************         
078780                                                                          
078820 4215-TRIM-IP-TEXT.                                                       
078860     MOVE ZERO                     TO WS-SUB-2.                           
078900     MOVE 'Y'                      TO WS-IP-GROUP-SKIP-SW.                
078940     MOVE ZERO                     TO WS-IP-DIGIT-POS.                    
078980     PERFORM 4216-COPY-IP-BYTE     THRU 4216-EXIT                         
079020             VARYING WS-SUB-1 FROM 1 BY 1                                 
079060             UNTIL WS-SUB-1 > 15.                                         
079100     MOVE WS-SUB-2                 TO WS-HOST-LEN.                        
079140 4215-EXIT.                                                               
079180     EXIT.                                                                
079220                                                                          
079260 4216-COPY-IP-BYTE.                                                       
079300     IF  WS-STRIP-WORK(WS-SUB-1:1) = '.'                                  
079340        PERFORM 4217-COPY-DOT     THRU 4217-EXIT                          
079380     ELSE                                                                 
079420        PERFORM 4218-COPY-DIGIT   THRU 4218-EXIT.                         
079460 4216-EXIT.                                                               
079500     EXIT.                                                                
079540                                                                          
079580*****************************************************************         
079620* 4217 restarts the leading-zero skip at each dot; 4218 drops   *         
079660* a zero digit while skip mode is on, unless it is the group's  *         
079700* own final (units) digit, so "008" collapses to "8" but a      *         
079740* group of all zeros still leaves its last zero behind.         *         
079780*****************************************************************         
079820 4217-COPY-DOT.                                                           
079860     ADD 1 TO WS-SUB-2.                                                   
079900     MOVE '.'                      TO WS-HOST-TEXT(WS-SUB-2:1).           
079940     MOVE 'Y'                      TO WS-IP-GROUP-SKIP-SW.                
079980     MOVE ZERO                     TO WS-IP-DIGIT-POS.                    
080020 4217-EXIT.                                                               
080060     EXIT.                                                                
080100                                                                          
080140 4218-COPY-DIGIT.                                                         
080180     ADD 1 TO WS-IP-DIGIT-POS.                                            
080220     IF  WS-IP-GROUP-SKIP-SW = 'Y'                                        
080260     AND WS-STRIP-WORK(WS-SUB-1:1) = '0'                                  
080300     AND WS-IP-DIGIT-POS < 3                                              
080340        CONTINUE                                                          
080380     ELSE                                                                 
080420        ADD 1 TO WS-SUB-2                                                 
080460        MOVE WS-STRIP-WORK(WS-SUB-1:1)                                    
080500                                  TO WS-HOST-TEXT(WS-SUB-2:1)             
080540        MOVE 'N'                  TO WS-IP-GROUP-SKIP-SW.                 
080580 4218-EXIT.                                                               
080620     EXIT.                                                                
080700                                                                          
080800*****************************************************************         
080900* Collapse consecutive dots, and strip a single leading or       *        
081000* trailing dot, from the host label list.                        *        
081100*****************************************************************         
081200 4400-TRIM-COLLAPSE-DOTS.                                                 
081300     MOVE SPACES                   TO WS-STRIP-WORK.                      
081400     MOVE ZERO                     TO WS-SUB-2.                           
081500     MOVE 'N'                      TO WS-HOST-HAS-PERCENT-SW.             
081600                                                                          
081700     PERFORM 4410-COLLAPSE-ONE-BYTE THRU 4410-EXIT                        
081800             VARYING WS-SUB-1 FROM 1 BY 1                                 
081900             UNTIL WS-SUB-1 > WS-HOST-LEN.                                
082000                                                                          
082100     MOVE WS-SUB-2                  TO WS-HOST-LEN.                       
082200     MOVE WS-STRIP-WORK(1:256)      TO WS-HOST-TEXT.                      
082300                                                                          
082400     IF  WS-HOST-LEN > ZERO AND WS-HOST-TEXT(1:1) = '.'                   
082500         MOVE WS-HOST-TEXT(2:255)   TO WS-HOST-TEXT                       
082600         SUBTRACT 1 FROM WS-HOST-LEN.                                     
082700                                                                          
082800     IF  WS-HOST-LEN > ZERO                                               
082900             AND WS-HOST-TEXT(WS-HOST-LEN:1) = '.'                        
083000         SUBTRACT 1 FROM WS-HOST-LEN.                                     
083100                                                                          
083200 4400-EXIT.                                                               
083300     EXIT.                                                                
083400                                                                          
083500 4410-COLLAPSE-ONE-BYTE.                                                  
083600     IF  WS-HOST-TEXT(WS-SUB-1:1) = '.'                                   
083700             AND WS-SUB-2 > ZERO                                          
083800             AND WS-STRIP-WORK(WS-SUB-2:1) = '.'                          
083900         GO TO 4410-EXIT.                                                 
084000                                                                          
084100     ADD 1 TO WS-SUB-2.                                                   
084200     MOVE WS-HOST-TEXT(WS-SUB-1:1) TO WS-STRIP-WORK(WS-SUB-2:1).          
084300                                                                          
084400 4410-EXIT.                                                               
084500     EXIT.                                                                
084600                                                                          
084615*****************************************************************         
084630* Re-escape the host so only 0-9 a-z . - and the already-        *        
084645* percent-escaped triples survive; every other byte goes out     *        
084660* as %XX.  The host whitelist is narrower than the path/query    *        
084675* mark set (no _ or ~ allowed), so this loop runs its own        *        
084690* byte test off CLASS HOST-SAFE-CLASS (SPECIAL-NAMES) instead    *        
084705* of sharing 7500/7600-ESCAPE-STRING.                            *        
084720*****************************************************************         
084740 4300-ESCAPE-HOST.                                                        
084745     MOVE SPACES                   TO WS-ESCAPE-OUT.                      
084750     MOVE WS-HOST-TEXT             TO WS-ESCAPE-IN.                       
084755     MOVE WS-HOST-LEN              TO WS-ESCAPE-IN-LEN.                   
084760     MOVE ZERO                     TO WS-SUB-2.                           
084765                                                                          
084770     PERFORM 4310-ESCAPE-HOST-CHAR THRU 4310-EXIT                         
084775             VARYING WS-SUB-1 FROM 1 BY 1                                 
084780             UNTIL WS-SUB-1 > WS-ESCAPE-IN-LEN.                           
084785                                                                          
084790     MOVE WS-SUB-2                 TO WS-ESCAPE-OUT-LEN.                  
084795     MOVE WS-ESCAPE-OUT            TO WS-HOST-ESCAPED.                    
084800     MOVE WS-ESCAPE-OUT-LEN        TO WS-HOST-ESCAPED-LEN.                
084805     MOVE WS-HOST-ESCAPED(1:256)   TO WS-HOST-TEXT.                       
084810     IF  WS-HOST-ESCAPED-LEN > 256                                        
084815         MOVE 256                 TO WS-HOST-LEN                          
084820     ELSE                                                                 
084825         MOVE WS-HOST-ESCAPED-LEN TO WS-HOST-LEN.                         
084830                                                                          
084835 4300-EXIT.                                                               
084840     EXIT.                                                                
084845                                                                          
084850*****************************************************************         
084855* A byte in CLASS HOST-SAFE-CLASS, or an already-percent-escaped *        
084860* triple's leading %, is copied as-is; everything else is       *         
084865* expanded to %XX using WS-ORD-BYTE-X and the hex digit table,  *         
084870* same encoding as 7600-ESCAPE-ONE-CHAR uses for path/query.    *         
084875*****************************************************************         
084880 4310-ESCAPE-HOST-CHAR.                                                   
084885     MOVE WS-ESCAPE-IN(WS-SUB-1:1) TO WS-ORD-BYTE.                        
084890                                                                          
084895     IF  WS-ORD-BYTE IS HOST-SAFE-CLASS                                   
084900         OR WS-ORD-BYTE = '%'                                             
084905         ADD 1 TO WS-SUB-2                                                
084910         MOVE WS-ORD-BYTE            TO WS-ESCAPE-OUT(WS-SUB-2:1)         
084915     ELSE                                                                 
084920         MOVE WS-ORD-BYTE-X          TO WS-ORD-VALUE                      
084925         DIVIDE WS-ORD-VALUE BY 16 GIVING WS-HEX-HI                       
084930                 REMAINDER WS-HEX-LO                                      
084935         ADD 1 TO WS-SUB-2                                                
084940         MOVE '%'                    TO WS-ESCAPE-OUT(WS-SUB-2:1)         
084945         ADD 1 TO WS-SUB-2                                                
084950         MOVE WS-HEX-DIGIT(WS-HEX-HI + 1)                                 
084955                                   TO WS-ESCAPE-OUT(WS-SUB-2:1)           
084960         ADD 1 TO WS-SUB-2                                                
084965         MOVE WS-HEX-DIGIT(WS-HEX-LO + 1)                                 
084970                                   TO WS-ESCAPE-OUT(WS-SUB-2:1).          
084975                                                                          
084980 4310-EXIT.                                                               
084985     EXIT.                                                                
084990                                                                          
085043*****************************************************************         
085096* Clean up two specific decode artifacts that only ever         *         
085149* appear after the unescape/re-escape round trip: a stray       *         
085202* lower-case-letter-plus-two-digits run left behind by a        *         
085255* botched multi-byte decode, and a literal %5C run left         *         
085308* behind by a re-escaped backslash byte.                        *         
085361*****************************************************************         
085414 4600-CLEAN-DECODE-ARTIFACTS.                                             
085467     PERFORM 4620-COLLAPSE-ALPHA-DIGITS THRU 4620-EXIT.                   
085520     PERFORM 4650-REPLACE-PCT-5C        THRU 4650-EXIT.                   
085573 4600-EXIT.                                                               
085626     EXIT.                                                                
085679                                                                          
085732*****************************************************************         
085785* BUSINESS FLOW RULE -- a stray lower-case letter directly      *         
085838* ahead of a two-digit run (e.g. a multi-byte UTF-8 decode      *         
085891* gone wrong) is dropped, leaving just the two digits.  A       *         
085944* drop can expose a fresh letter/digit/digit run right          *         
085997* behind it, so the whole host is rescanned until a pass        *         
086050* finds nothing left to collapse.                               *         
086103*****************************************************************         
086156 4620-COLLAPSE-ALPHA-DIGITS.                                              
086209     MOVE 'Y'                     TO WS-HOST-CHANGED-SW.                  
086262     PERFORM 4625-COLLAPSE-ONE-PASS THRU 4625-EXIT                        
086315             UNTIL WS-HOST-CHANGED-SW = 'N'.                              
086368 4620-EXIT.                                                               
086421     EXIT.                                                                
086474                                                                          
086527 4625-COLLAPSE-ONE-PASS.                                                  
086580     MOVE SPACES                  TO WS-STRIP-WORK.                       
086633     MOVE ZERO                    TO WS-SUB-2.                            
086686     MOVE 'N'                     TO WS-HOST-CHANGED-SW.                  
086739     PERFORM 4626-COLLAPSE-ONE-BYTE THRU 4626-EXIT                        
086792             VARYING WS-SUB-1 FROM 1 BY 1                                 
086845             UNTIL WS-SUB-1 > WS-HOST-LEN.                                
086898     MOVE WS-SUB-2                TO WS-HOST-LEN.                         
086951     MOVE WS-STRIP-WORK(1:256)    TO WS-HOST-TEXT.                        
087004 4625-EXIT.                                                               
087057     EXIT.                                                                
087110                                                                          
087163 4626-COLLAPSE-ONE-BYTE.                                                  
087216     IF  WS-HOST-TEXT(WS-SUB-1:1) >= 'a'                                  
087269     AND WS-HOST-TEXT(WS-SUB-1:1) <= 'z'                                  
087322     AND WS-SUB-1 <= WS-HOST-LEN - 2                                      
087375     AND WS-HOST-TEXT(WS-SUB-1 + 1:1) >= '0'                              
087428     AND WS-HOST-TEXT(WS-SUB-1 + 1:1) <= '9'                              
087481     AND WS-HOST-TEXT(WS-SUB-1 + 2:1) >= '0'                              
087534     AND WS-HOST-TEXT(WS-SUB-1 + 2:1) <= '9'                              
087587        MOVE 'Y'                  TO WS-HOST-CHANGED-SW                   
087640     ELSE                                                                 
087693        ADD 1 TO WS-SUB-2                                                 
087746        MOVE WS-HOST-TEXT(WS-SUB-1:1)                                     
087799                              TO WS-STRIP-WORK(WS-SUB-2:1).               
087852 4626-EXIT.                                                               
087905     EXIT.                                                                
087958                                                                          
088011*****************************************************************         
088064* BUSINESS FLOW RULE -- a literal %5C run, however it got       *         
088117* there (a raw backslash byte re-escaped by 4300, or a          *         
088170* %25-escaped 5C surviving the unescape untouched), is          *         
088223* folded to a bare percent sign.  4300 always builds the        *         
088276* hex pair upper-case, but a %5c that arrived as literal        *         
088329* input text is lower-case by the time it gets here, so         *         
088382* the scan takes either case.  Collapsing one run can back      *         
088435* two runs into each other (...%5C5C... becomes ...%5C...),     *         
088488* so this rescans until a pass finds nothing left to fold.      *         
088541*****************************************************************         
088594 4650-REPLACE-PCT-5C.                                                     
088647     MOVE 'Y'                     TO WS-HOST-CHANGED-SW.                  
088700     PERFORM 4655-COLLAPSE-ONE-PASS THRU 4655-EXIT                        
088753             UNTIL WS-HOST-CHANGED-SW = 'N'.                              
088806 4650-EXIT.                                                               
088859     EXIT.                                                                
088912                                                                          
088965 4655-COLLAPSE-ONE-PASS.                                                  
089018     MOVE SPACES                  TO WS-STRIP-WORK.                       
089071     MOVE ZERO                    TO WS-SUB-2.                            
089124     MOVE ZERO                    TO WS-SUB-3.                            
089177     MOVE 'N'                     TO WS-HOST-CHANGED-SW.                  
089230     PERFORM 4656-COLLAPSE-ONE-BYTE THRU 4656-EXIT                        
089283             VARYING WS-SUB-1 FROM 1 BY 1                                 
089336             UNTIL WS-SUB-1 > WS-HOST-LEN.                                
089389     MOVE WS-SUB-2                TO WS-HOST-LEN.                         
089442     MOVE WS-STRIP-WORK(1:256)    TO WS-HOST-TEXT.                        
089495 4655-EXIT.                                                               
089548     EXIT.                                                                
089601                                                                          
089654 4656-COLLAPSE-ONE-BYTE.                                                  
089707     IF  WS-SUB-3 > ZERO                                                  
089760        SUBTRACT 1 FROM WS-SUB-3                                          
089813     ELSE                                                                 
089866     IF  WS-SUB-1 <= WS-HOST-LEN - 2                                      
089919     AND (WS-HOST-TEXT(WS-SUB-1:3) = '%5C'                                
089972           OR WS-HOST-TEXT(WS-SUB-1:3) = '%5c')                           
090025        ADD 1 TO WS-SUB-2                                                 
090078        MOVE '%'                  TO WS-STRIP-WORK(WS-SUB-2:1)            
090131        MOVE 2                    TO WS-SUB-3                             
090184        MOVE 'Y'                  TO WS-HOST-CHANGED-SW                   
090237     ELSE                                                                 
090290        ADD 1 TO WS-SUB-2                                                 
090343        MOVE WS-HOST-TEXT(WS-SUB-1:1)                                     
090396                              TO WS-STRIP-WORK(WS-SUB-2:1).               
090449 4656-EXIT.                                                               
090502     EXIT.                                                                
090600                                                                          
090700*****************************************************************         
090800* BUSINESS FLOW STEP 6 -- path processing controller.  Percent-  *        
090900* decode, collapse repeated slashes, resolve . and .. segments,  *        
091000* re-escape, strip a trailing semicolon-params run, and re-      *        
091100* escape any stray # left in the decoded text.                   *        
091200*****************************************************************         
091300 5000-PROCESS-PATH.                                                       
091400     IF  WS-PATH-LEN = ZERO                                               
091500         MOVE '/'                  TO WS-PATH-TEXT                        
091600         MOVE 1                    TO WS-PATH-LEN.                        
091700                                                                          
091800     PERFORM 5100-UNESCAPE-PATH    THRU 5100-EXIT.                        
091900     PERFORM 5200-COLLAPSE-SLASHES THRU 5200-EXIT.                        
092000     PERFORM 5300-REMOVE-DOT-SEGMENTS THRU 5300-EXIT.                     
092100     PERFORM 5500-ESCAPE-PATH      THRU 5500-EXIT.                        
092200     PERFORM 5600-STRIP-SEMICOLONS THRU 5600-EXIT.                        
092300     PERFORM 5700-REESCAPE-HASH    THRU 5700-EXIT.                        
092400                                                                          
092500 5000-EXIT.                                                               
092600     EXIT.                                                                
092700                                                                          
092800*****************************************************************         
092900* The path is percent-decoded to the same 50-pass bound          *        
093000* before any dot-segment logic ever sees it.                     *        
093100*****************************************************************         
093200 5100-UNESCAPE-PATH.                                                      
093300     MOVE WS-PATH-TEXT             TO WS-UNESCAPE-WORK.                   
093400     MOVE WS-PATH-LEN              TO WS-UNESCAPE-LEN.                    
093500     PERFORM 7000-UNESCAPE-STRING  THRU 7000-EXIT.                        
093600     MOVE WS-UNESCAPE-OUT          TO WS-PATH-TEXT.                       
093700     MOVE WS-UNESCAPE-OUT-LEN      TO WS-PATH-LEN.                        
093800                                                                          
093900 5100-EXIT.                                                               
094000     EXIT.                                                                
094100                                                                          
094200*****************************************************************         
094300* Collapse any run of two or more consecutive slashes down       *        
094400* to one.                                                        *        
094500*****************************************************************         
094600 5200-COLLAPSE-SLASHES.                                                   
094700     MOVE SPACES                   TO WS-STRIP-WORK.                      
094800     MOVE ZERO                     TO WS-SUB-2.                           
094900                                                                          
095000     PERFORM 5210-COLLAPSE-ONE-SLASH THRU 5210-EXIT                       
095100             VARYING WS-SUB-1 FROM 1 BY 1                                 
095200             UNTIL WS-SUB-1 > WS-PATH-LEN.                                
095300                                                                          
095400     MOVE WS-SUB-2                 TO WS-PATH-LEN.                        
095500     MOVE WS-STRIP-WORK(1:512)     TO WS-PATH-TEXT.                       
095600                                                                          
095700 5200-EXIT.                                                               
095800     EXIT.                                                                
095900                                                                          
096000 5210-COLLAPSE-ONE-SLASH.                                                 
096100     IF  WS-PATH-TEXT(WS-SUB-1:1) = '/'                                   
096200             AND WS-SUB-2 > ZERO                                          
096300             AND WS-STRIP-WORK(WS-SUB-2:1) = '/'                          
096400         GO TO 5210-EXIT.                                                 
096500                                                                          
096600     ADD 1 TO WS-SUB-2.                                                   
096700     MOVE WS-PATH-TEXT(WS-SUB-1:1) TO WS-STRIP-WORK(WS-SUB-2:1).          
096800                                                                          
096900 5210-EXIT.                                                               
097000     EXIT.                                                                
097100                                                                          
097218*****************************************************************         
097336* Walk the path one slash-delimited segment at a time,           *        
097454* dropping a bare . segment and popping the segment stack on     *        
097572* a bare .. segment.  A .. with no preceding segment to pop is   *        
097690* left in place rather than climbing above the path root --      *        
097926* entirely dots-and-nothing-else but three or more dots long     *        
098044* is passed through unchanged; the reference implementation      *        
098162* this scrub matches never treats it as a dot-segment either.    *        
098280*****************************************************************         
098400 5300-REMOVE-DOT-SEGMENTS.                                                
098500     MOVE SPACES                   TO WS-STRIP-WORK.                      
098600     MOVE ZERO                     TO WS-SUB-2.                           
098700     MOVE 1                        TO WS-SEG-START.                       
098800                                                                          
098900     PERFORM 5310-WALK-SEGMENT     THRU 5310-EXIT                         
099000             UNTIL WS-SEG-START > WS-PATH-LEN.                            
099100                                                                          
099200     MOVE WS-SUB-2                 TO WS-PATH-LEN.                        
099300     IF  WS-PATH-LEN = ZERO                                               
099400         MOVE '/'                  TO WS-STRIP-WORK                       
099500         MOVE 1                    TO WS-PATH-LEN.                        
099600     MOVE WS-STRIP-WORK(1:512)     TO WS-PATH-TEXT.                       
099700                                                                          
099800 5300-EXIT.                                                               
099900     EXIT.                                                                
100000                                                                          
100100*****************************************************************         
100200* Isolate one /-led segment (the / plus the text up to the next  *        
100300* / or end of string) into WS-FIND-STRING/WS-SEG-LEN, then       *        
100400* decide                                                         *        
100500* whether it is ".", "..", or a normal segment to keep.          *        
100600*****************************************************************         
100700 5310-WALK-SEGMENT.                                                       
100800     MOVE WS-PATH-TEXT             TO WS-FIND-STRING.                     
100900     MOVE WS-PATH-LEN              TO WS-FIND-LEN.                        
101000     COMPUTE WS-SUB-3 = WS-SEG-START + 1.                                 
101100     MOVE WS-SUB-3                 TO WS-FIND-START.                      
101200     MOVE '/'                      TO WS-FIND-CHAR.                       
101300     PERFORM 7900-FIND-CHAR        THRU 7900-EXIT.                        
101400                                                                          
101500     IF  WS-FIND-POS = ZERO                                               
101600         MOVE WS-PATH-LEN           TO WS-SEG-END                         
101700     ELSE                                                                 
101800         COMPUTE WS-SEG-END = WS-FIND-POS - 1.                            
101900                                                                          
102000     COMPUTE WS-SEG-LEN = WS-SEG-END - WS-SEG-START + 1.                  
102100     MOVE SPACES                   TO WS-FIND-STRING.                     
102200     IF  WS-SEG-LEN > ZERO                                                
102300         MOVE WS-PATH-TEXT(WS-SEG-START:WS-SEG-LEN)                       
102400                                   TO WS-FIND-STRING.                     
102500                                                                          
102600     IF  WS-FIND-STRING(1:2) = '/.' AND WS-SEG-LEN = 2                    
102700         CONTINUE                                                         
102800     ELSE                                                                 
102900     IF  WS-FIND-STRING(1:3) = '/..' AND WS-SEG-LEN = 3                   
103000         PERFORM 5320-POP-SEGMENT  THRU 5320-EXIT                         
103100     ELSE                                                                 
103200         PERFORM 5330-KEEP-SEGMENT THRU 5330-EXIT.                        
103300                                                                          
103400     MOVE WS-SEG-END                TO WS-SEG-START.                      
103500                                                                          
103600 5310-EXIT.                                                               
103700     EXIT.                                                                
103800                                                                          
103900*****************************************************************         
104000* Pop the last kept segment off WS-STRIP-WORK by backing WS-SUB-2*        
104100* up to the slash before it. If there is nothing to pop, the ..  *        
104200* segment is kept literally (the documented edge case above).    *        
104300*****************************************************************         
104400 5320-POP-SEGMENT.                                                        
104500     IF  WS-SUB-2 = ZERO                                                  
104600         PERFORM 5330-KEEP-SEGMENT THRU 5330-EXIT                         
104700         GO TO 5320-EXIT.                                                 
104800                                                                          
104900     SUBTRACT 1 FROM WS-SUB-2.                                            
105000     PERFORM 5325-BACK-UP-ONE      THRU 5325-EXIT                         
105100             UNTIL WS-SUB-2 = ZERO                                        
105200             OR WS-STRIP-WORK(WS-SUB-2:1) = '/'.                          
105300                                                                          
105400     SUBTRACT 1 FROM WS-SUB-2.                                            
105500     IF  WS-SUB-2 < ZERO                                                  
105600         MOVE ZERO                  TO WS-SUB-2.                          
105700                                                                          
105800 5320-EXIT.                                                               
105900     EXIT.                                                                
106000                                                                          
106100 5325-BACK-UP-ONE.                                                        
106200     SUBTRACT 1 FROM WS-SUB-2.                                            
106300                                                                          
106400 5325-EXIT.                                                               
106500     EXIT.                                                                
106600                                                                          
106700*****************************************************************         
106800* Append the isolated segment (WS-FIND-STRING, still holding the *        
106900* leading /, length WS-SEG-LEN) onto the kept-segment buffer.    *        
107000*****************************************************************         
107100 5330-KEEP-SEGMENT.                                                       
107200     IF  WS-SEG-LEN = ZERO                                                
107300         GO TO 5330-EXIT.                                                 
107400                                                                          
107500     PERFORM 5335-COPY-SEG-BYTE    THRU 5335-EXIT                         
107600             VARYING WS-SUB-1 FROM 1 BY 1                                 
107700             UNTIL WS-SUB-1 > WS-SEG-LEN.                                 
107800                                                                          
107900 5330-EXIT.                                                               
108000     EXIT.                                                                
108100                                                                          
108200 5335-COPY-SEG-BYTE.                                                      
108300     IF  WS-SUB-2 < 512                                                   
108400         ADD 1 TO WS-SUB-2                                                
108500         MOVE WS-FIND-STRING(WS-SUB-1:1)                                  
108600                                   TO WS-STRIP-WORK(WS-SUB-2:1).          
108700                                                                          
108800 5335-EXIT.                                                               
108900     EXIT.                                                                
109000                                                                          
109120*****************************************************************         
109240* Re-escape the decoded path; unreserved characters plus the     *        
109360* mark set stay literal, everything else goes out as %XX.        *        
109480*****************************************************************         
109600 5500-ESCAPE-PATH.                                                        
109700     MOVE WS-PATH-TEXT             TO WS-ESCAPE-IN.                       
109800     MOVE WS-PATH-LEN              TO WS-ESCAPE-IN-LEN.                   
109900     PERFORM 7500-ESCAPE-STRING    THRU 7500-EXIT.                        
110000     MOVE WS-ESCAPE-OUT(1:512)     TO WS-PATH-TEXT.                       
110100     IF  WS-ESCAPE-OUT-LEN > 512                                          
110200         MOVE 512                  TO WS-PATH-LEN                         
110300     ELSE                                                                 
110400         MOVE WS-ESCAPE-OUT-LEN    TO WS-PATH-LEN.                        
110500                                                                          
110600 5500-EXIT.                                                               
110700     EXIT.                                                                
110800                                                                          
111022*****************************************************************         
111144* Per CR-1140 (02/08/92 MLS), every semicolon in the path is     *        
111266* deleted outright -- the byte itself only.  Nothing else in     *        
111388* the segment is touched, reordered or reflowed.                 *        
111510*****************************************************************         
111632 5600-STRIP-SEMICOLONS.                                                   
111754     MOVE WS-PATH-TEXT             TO WS-FIND-STRING.                     
111876     MOVE WS-PATH-LEN              TO WS-FIND-LEN.                        
111998     MOVE 1                        TO WS-FIND-START.                      
112120     MOVE ';'                      TO WS-FIND-CHAR.                       
112242     PERFORM 7900-FIND-CHAR        THRU 7900-EXIT.                        
112364                                                                          
112486     PERFORM 5610-STRIP-ONE-RUN    THRU 5610-EXIT                         
112608             UNTIL WS-FIND-POS = ZERO.                                    
112730                                                                          
112852 5600-EXIT.                                                               
112974     EXIT.                                                                
113096                                                                          
113218 5610-STRIP-ONE-RUN.                                                      
113340     IF  WS-FIND-POS < WS-PATH-LEN                                        
113462         COMPUTE WS-SUB-1 = WS-PATH-LEN - WS-FIND-POS                     
113584         MOVE WS-PATH-TEXT(WS-FIND-POS + 1:WS-SUB-1)                      
113706                         TO WS-PATH-TEXT(WS-FIND-POS:WS-SUB-1).           
113828     SUBTRACT 1 FROM WS-PATH-LEN.                                         
113950                                                                          
114072     MOVE WS-PATH-TEXT               TO WS-FIND-STRING.                   
114194     MOVE WS-PATH-LEN                TO WS-FIND-LEN.                      
114316     MOVE WS-FIND-POS                TO WS-FIND-START.                    
114438     MOVE ';'                        TO WS-FIND-CHAR.                     
114560     PERFORM 7900-FIND-CHAR          THRU 7900-EXIT.                      
114682                                                                          
114804 5610-EXIT.                                                               
114926     EXIT.                                                                
115048                                                                          
115154*****************************************************************         
115260* Per DEF-1904 -- a literal # can only reach this point if it    *        
115366* was itself percent-escaped in the source (a real fragment      *        
115472* delimiter was already stripped in 3100).  Re-escape it         *        
115578* defensively so it can never be re-read as a fragment marker    *        
115684* downstream.                                                    *        
115790*****************************************************************         
115900 5700-REESCAPE-HASH.                                                      
116000     MOVE WS-PATH-TEXT              TO WS-FIND-STRING.                    
116100     MOVE WS-PATH-LEN               TO WS-FIND-LEN.                       
116200     MOVE 1                         TO WS-FIND-START.                     
116300     MOVE '#'                       TO WS-FIND-CHAR.                      
116400     PERFORM 7900-FIND-CHAR         THRU 7900-EXIT.                       
116500                                                                          
116600     IF  WS-FIND-POS = ZERO                                               
116700         GO TO 5700-EXIT.                                                 
116800                                                                          
116900     COMPUTE WS-SUB-1 = WS-PATH-LEN - WS-FIND-POS.                        
117000     MOVE WS-PATH-TEXT(WS-FIND-POS + 1:WS-SUB-1) TO WS-STRIP-WORK.        
117100     MOVE '%23'                   TO WS-PATH-TEXT(WS-FIND-POS:4).         
117200     MOVE WS-STRIP-WORK(1:WS-SUB-1)                                       
117300                       TO WS-PATH-TEXT(WS-FIND-POS + 4:WS-SUB-1).         
117400     ADD 3 TO WS-PATH-LEN.                                                
117500                                                                          
117600 5700-EXIT.                                                               
117700     EXIT.                                                                
117800                                                                          
117900*****************************************************************         
118000* BUSINESS FLOW STEP 7 -- query processing controller. Unlike    *        
118100* path and host, the query string is a single unescape/re-escape *        
118200* pass with no dot-segment or slash logic.                       *        
118300*****************************************************************         
118400 6000-PROCESS-QUERY.                                                      
118500     IF  WS-QUERY-PRESENT-SW = 'N'                                        
118600         GO TO 6000-EXIT.                                                 
118700                                                                          
118800     PERFORM 6100-UNESCAPE-QUERY   THRU 6100-EXIT.                        
118900     PERFORM 6200-ESCAPE-QUERY     THRU 6200-EXIT.                        
119000                                                                          
119100 6000-EXIT.                                                               
119200     EXIT.                                                                
119300                                                                          
119400 6100-UNESCAPE-QUERY.                                                     
119500     MOVE WS-QUERY-TEXT            TO WS-UNESCAPE-WORK.                   
119600     MOVE WS-QUERY-LEN             TO WS-UNESCAPE-LEN.                    
119700     PERFORM 7000-UNESCAPE-STRING  THRU 7000-EXIT.                        
119800     MOVE WS-UNESCAPE-OUT          TO WS-QUERY-TEXT.                      
119900     MOVE WS-UNESCAPE-OUT-LEN      TO WS-QUERY-LEN.                       
120000                                                                          
120100 6100-EXIT.                                                               
120200     EXIT.                                                                
120300                                                                          
120400 6200-ESCAPE-QUERY.                                                       
120500     MOVE WS-QUERY-TEXT            TO WS-ESCAPE-IN.                       
120600     MOVE WS-QUERY-LEN             TO WS-ESCAPE-IN-LEN.                   
120700     PERFORM 7500-ESCAPE-STRING    THRU 7500-EXIT.                        
120800     MOVE WS-ESCAPE-OUT(1:512)     TO WS-QUERY-TEXT.                      
120900     IF  WS-ESCAPE-OUT-LEN > 512                                          
121000         MOVE 512                  TO WS-QUERY-LEN                        
121100     ELSE                                                                 
121200         MOVE WS-ESCAPE-OUT-LEN    TO WS-QUERY-LEN.                       
121300                                                                          
121400 6200-EXIT.                                                               
121500     EXIT.                                                                
121600                                                                          
121700*****************************************************************         
121800* Shared percent-decode routine.  Host, path and query all       *        
121900* drive through this one pair of buffers, one pass at a time,    *        
122000* until a pass makes no further change or 50 passes have run     *        
122100* -- the DAO 11/02/90 CPU-runaway fix.                           *        
122200*****************************************************************         
122300 7000-UNESCAPE-STRING.                                                    
122400     MOVE ZERO                     TO WS-UNESCAPE-PASS-CTR.               
122500     MOVE 'Y'                      TO WS-UNESCAPE-CHANGED-SW.             
122600                                                                          
122700     PERFORM 7100-UNESCAPE-ONE-PASS THRU 7100-EXIT                        
122800             UNTIL WS-UNESCAPE-CHANGED-SW = 'N'                           
122900             OR WS-UNESCAPE-PASS-CTR > 50.                                
123000                                                                          
123100     MOVE WS-UNESCAPE-WORK          TO WS-UNESCAPE-OUT.                   
123200     MOVE WS-UNESCAPE-LEN           TO WS-UNESCAPE-OUT-LEN.               
123300                                                                          
123400 7000-EXIT.                                                               
123500     EXIT.                                                                
123600                                                                          
123700*****************************************************************         
123800* One left-to-right pass over WS-UNESCAPE-WORK, copying each     *        
123900* byte to WS-UNESCAPE-OUT unless it starts a valid %XX triple,   *        
124000* in which case the decoded byte replaces the triple.            *        
124100*****************************************************************         
124200 7100-UNESCAPE-ONE-PASS.                                                  
124300     ADD 1 TO WS-UNESCAPE-PASS-CTR.                                       
124400     MOVE 'N'                       TO WS-UNESCAPE-CHANGED-SW.            
124500     MOVE SPACES                    TO WS-UNESCAPE-OUT.                   
124600     MOVE ZERO                      TO WS-SUB-2.                          
124700     MOVE 1                         TO WS-SUB-1.                          
124800                                                                          
124900     PERFORM 7110-STEP-PASS-BYTE    THRU 7110-EXIT                        
125000             UNTIL WS-SUB-1 > WS-UNESCAPE-LEN.                            
125100                                                                          
125200     MOVE WS-SUB-2                  TO WS-UNESCAPE-OUT-LEN.               
125300     IF  WS-UNESCAPE-CHANGED-SW = 'Y'                                     
125400         MOVE WS-UNESCAPE-OUT       TO WS-UNESCAPE-WORK                   
125500         MOVE WS-UNESCAPE-OUT-LEN   TO WS-UNESCAPE-LEN.                   
125600                                                                          
125700 7100-EXIT.                                                               
125800     EXIT.                                                                
125900                                                                          
126000 7110-STEP-PASS-BYTE.                                                     
126100     MOVE 'N'                       TO WS-HEX-FOUND-SW.                   
126200     IF  WS-UNESCAPE-WORK(WS-SUB-1:1) = '%'                               
126300             AND WS-SUB-1 + 2 <= WS-UNESCAPE-LEN                          
126400         PERFORM 7120-DECODE-HEX-PAIR THRU 7120-EXIT.                     
126500                                                                          
126600     IF  WS-HEX-FOUND-SW = 'Y'                                            
126700         ADD 1 TO WS-SUB-2                                                
126800         MOVE WS-ORD-BYTE          TO WS-UNESCAPE-OUT(WS-SUB-2:1)         
126900         ADD 3 TO WS-SUB-1                                                
127000         MOVE 'Y'                    TO WS-UNESCAPE-CHANGED-SW            
127100     ELSE                                                                 
127200         ADD 1 TO WS-SUB-2                                                
127300         MOVE WS-UNESCAPE-WORK(WS-SUB-1:1)                                
127400                                   TO WS-UNESCAPE-OUT(WS-SUB-2:1)         
127500         ADD 1 TO WS-SUB-1.                                               
127600                                                                          
127700 7110-EXIT.                                                               
127800     EXIT.                                                                
127900                                                                          
128000*****************************************************************         
128100* Look up the two hex digits following a % in WS-HEX-DIGIT-TAB;  *        
128200* WS-HEX-FOUND-SW stays 'N' (triple passed through literally) if *        
128300* either byte is not a valid hex digit.                          *        
128400*****************************************************************         
128500 7120-DECODE-HEX-PAIR.                                                    
128600     MOVE ZERO                      TO WS-HEX-HI WS-HEX-LO.               
128700     SET WS-HEX-IDX                 TO 1.                                 
128800     SEARCH WS-HEX-DIGIT                                                  
128900         AT END                                                           
129000             GO TO 7120-EXIT                                              
129100         WHEN WS-HEX-DIGIT(WS-HEX-IDX) =                                  
129200                       WS-UNESCAPE-WORK(WS-SUB-1 + 1:1)                   
129300             COMPUTE WS-HEX-HI = WS-HEX-IDX - 1.                          
129400                                                                          
129500     IF  WS-HEX-HI = ZERO                                                 
129600             AND WS-UNESCAPE-WORK(WS-SUB-1 + 1:1) NOT = '0'               
129700         GO TO 7120-EXIT.                                                 
129800                                                                          
129900     SET WS-HEX-IDX                 TO 1.                                 
130000     SEARCH WS-HEX-DIGIT                                                  
130100         AT END                                                           
130200             GO TO 7120-EXIT                                              
130300         WHEN WS-HEX-DIGIT(WS-HEX-IDX) =                                  
130400                       WS-UNESCAPE-WORK(WS-SUB-1 + 2:1)                   
130500             COMPUTE WS-HEX-LO = WS-HEX-IDX - 1.                          
130600                                                                          
130700     IF  WS-HEX-LO = ZERO                                                 
130800             AND WS-UNESCAPE-WORK(WS-SUB-1 + 2:1) NOT = '0'               
130900         GO TO 7120-EXIT.                                                 
131000                                                                          
131100     COMPUTE WS-ORD-VALUE = (WS-HEX-HI * 16) + WS-HEX-LO.                 
131200     MOVE WS-ORD-VALUE               TO WS-ORD-BYTE-X.                    
131300     MOVE 'Y'                        TO WS-HEX-FOUND-SW.                  
131400                                                                          
131500 7120-EXIT.                                                               
131600     EXIT.                                                                
131700                                                                          
131792*****************************************************************         
131884* Shared percent-escape routine for the path and query           *        
131976* strings.  Any byte whose ordinal value is <=32 (control        *        
132068* characters and the space, which lands on %20) or >=127         *        
132160* (DEL and the high half of the table), plus a literal           *        
132252* percent sign so an already-escaped triple is never doubled     *        
132344* up on, goes out as %XX; every other byte -- including the      *        
132436* path/query punctuation ('/' '&' '=' ':' ';' '?' '@' '+' '!'    *        
132528* '(' ')' and the rest) -- passes through unchanged.  The        *        
132620* host whitelist is narrower still and is handled by its own     *        
132712* 4300/4310-ESCAPE-HOST-CHAR pair, not by this routine.          *        
132804*****************************************************************         
132904 7500-ESCAPE-STRING.                                                      
132996     MOVE SPACES                    TO WS-ESCAPE-OUT.                     
133088     MOVE ZERO                      TO WS-SUB-2.                          
133180                                                                          
133272     PERFORM 7600-ESCAPE-ONE-CHAR   THRU 7600-EXIT                        
133364             VARYING WS-SUB-1 FROM 1 BY 1                                 
133456             UNTIL WS-SUB-1 > WS-ESCAPE-IN-LEN.                           
133548                                                                          
133640     MOVE WS-SUB-2                  TO WS-ESCAPE-OUT-LEN.                 
133732                                                                          
133824 7500-EXIT.                                                               
133916     EXIT.                                                                
134008                                                                          
134100*****************************************************************         
134192* A byte <=32 or >=127, or a literal %, is expanded to %XX using          
134284* WS-ORD-BYTE-X and the hex digit table; every other byte is              
134376* copied through as-is.                                                   
134468*****************************************************************         
134560 7600-ESCAPE-ONE-CHAR.                                                    
134652     MOVE WS-ESCAPE-IN(WS-SUB-1:1)  TO WS-ORD-BYTE.                       
134744                                                                          
134836     IF  WS-ORD-BYTE-X <= 32                                              
134928         OR WS-ORD-BYTE-X >= 127                                          
135020         OR WS-ORD-BYTE = '%'                                             
135112         MOVE WS-ORD-BYTE-X          TO WS-ORD-VALUE                      
135204         DIVIDE WS-ORD-VALUE BY 16 GIVING WS-HEX-HI                       
135296                 REMAINDER WS-HEX-LO                                      
135388         ADD 1 TO WS-SUB-2                                                
135480         MOVE '%'                    TO WS-ESCAPE-OUT(WS-SUB-2:1)         
135572         ADD 1 TO WS-SUB-2                                                
135664         MOVE WS-HEX-DIGIT(WS-HEX-HI + 1)                                 
135756                                   TO WS-ESCAPE-OUT(WS-SUB-2:1)           
135848         ADD 1 TO WS-SUB-2                                                
135940         MOVE WS-HEX-DIGIT(WS-HEX-LO + 1)                                 
136032                                   TO WS-ESCAPE-OUT(WS-SUB-2:1)           
136124     ELSE                                                                 
136216         ADD 1 TO WS-SUB-2                                                
136308         MOVE WS-ORD-BYTE            TO WS-ESCAPE-OUT(WS-SUB-2:1).        
136400                                                                          
136492 7600-EXIT.                                                               
136584     EXIT.                                                                
136676                                                                          
136900                                                                          
137028*****************************************************************         
137156* Generic single-character forward scanner shared by every       *        
137284* paragraph above that needs the position of the next            *        
137412* occurrence of one character -- WS-FIND-STRING/LEN/START/CHAR   *        
137540* in, WS-FIND-POS out (ZERO if not found).                       *        
137668*****************************************************************         
137800 7900-FIND-CHAR.                                                          
137900     MOVE ZERO                      TO WS-FIND-POS.                       
138000     IF  WS-FIND-START < 1 OR WS-FIND-START > WS-FIND-LEN                 
138100         GO TO 7900-EXIT.                                                 
138200                                                                          
138300     PERFORM 7910-FIND-CHAR-STEP    THRU 7910-EXIT                        
138400             VARYING WS-SUB-3 FROM WS-FIND-START BY 1                     
138500             UNTIL WS-SUB-3 > WS-FIND-LEN                                 
138600             OR WS-FIND-POS NOT = ZERO.                                   
138700                                                                          
138800 7900-EXIT.                                                               
138900     EXIT.                                                                
139000                                                                          
139100 7910-FIND-CHAR-STEP.                                                     
139200     IF  WS-FIND-STRING(WS-SUB-3:1) = WS-FIND-CHAR                        
139300         MOVE WS-SUB-3               TO WS-FIND-POS.                      
139400                                                                          
139500 7910-EXIT.                                                               
139600     EXIT.                                                                
139700                                                                          
139912*****************************************************************         
140024* Flow step 8 -- reassemble protocol://host[:port]path, then     *        
140136* close up the trailing-slash edge case on that string before    *        
140248* the ?query suffix goes on, so a query that itself opens with   *        
140360* slashes is never mistaken for part of the path.                *        
140472*****************************************************************         
140584 8000-ASSEMBLE-URL.                                                       
140696     MOVE SPACES                   TO WS-FINAL-URL.                       
140808     PERFORM 8050-CHECK-DEFAULT-PORT THRU 8050-EXIT.                      
140920                                                                          
141032     STRING WS-PROTOCOL(1:WS-SCHEME-LEN - 3) DELIMITED BY SIZE            
141144            '://'                            DELIMITED BY SIZE            
141256            WS-HOST-TEXT(1:WS-HOST-LEN)       DELIMITED BY SIZE           
141368            INTO WS-FINAL-URL                                             
141480            WITH POINTER WS-SUB-1.                                        
141592                                                                          
141704     IF  WS-PORT-PRESENT-SW = 'Y'                                         
141816         STRING ':'                          DELIMITED BY SIZE            
141928                WS-PORT-TEXT(1:WS-PORT-LEN)   DELIMITED BY SIZE           
142040                INTO WS-FINAL-URL                                         
142152                WITH POINTER WS-SUB-1.                                    
142264                                                                          
142376     STRING WS-PATH-TEXT(1:WS-PATH-LEN)       DELIMITED BY SIZE           
142488            INTO WS-FINAL-URL                                             
142600            WITH POINTER WS-SUB-1.                                        
142712                                                                          
142824     COMPUTE WS-FINAL-LEN = WS-SUB-1 - 1.                                 
142936     PERFORM 8500-COLLAPSE-TRAILING-SLASH THRU 8500-EXIT.                 
143048     COMPUTE WS-SUB-1 = WS-FINAL-LEN + 1.                                 
143160                                                                          
143272     IF  WS-QUERY-PRESENT-SW = 'Y'                                        
143384         STRING '?'                          DELIMITED BY SIZE            
143496                WS-QUERY-TEXT(1:WS-QUERY-LEN) DELIMITED BY SIZE           
143608                INTO WS-FINAL-URL                                         
143720                WITH POINTER WS-SUB-1.                                    
143832                                                                          
143944     COMPUTE WS-FINAL-LEN = WS-SUB-1 - 1.                                 
144056                                                                          
144168 8000-EXIT.                                                               
144280     EXIT.                                                                
144392                                                                          
144504*****************************************************************         
144616* Per CR-2290, an explicit :80 on an http URL, or an explicit    *        
144728* :443 on an https URL, is dropped from the reassembled string   *        
144840* since it is the scheme's own default and adds nothing to the   *        
144952* canonical form.  Any other explicit port is kept as parsed.    *        
145064*****************************************************************         
145176 8050-CHECK-DEFAULT-PORT.                                                 
145288     IF  WS-PORT-PRESENT-SW NOT = 'Y'                                     
145400         GO TO 8050-EXIT.                                                 
145512                                                                          
145624     MOVE ZERO                      TO WS-PORT-TEXT-N.                    
145736     MOVE WS-PORT-TEXT              TO WS-PORT-TEXT-N.                    
145848                                                                          
145960     IF  WS-PROTOCOL(1:4) = 'http' AND WS-SCHEME-LEN = 7                  
146072             AND WS-PORT-TEXT-N = 80                                      
146184         MOVE 'N'                   TO WS-PORT-PRESENT-SW                 
146296     ELSE                                                                 
146408     IF  WS-PROTOCOL(1:5) = 'https' AND WS-SCHEME-LEN = 8                 
146520             AND WS-PORT-TEXT-N = 443                                     
146632         MOVE 'N'                   TO WS-PORT-PRESENT-SW.                
146744                                                                          
146856 8050-EXIT.                                                               
146968     EXIT.                                                                
147080                                                                          
147192*****************************************************************         
147304* One-shot trailing-slash cleanup (DEF-0871).  If the string     *        
147416* built so far -- protocol://host[:port]path -- currently ends   *        
147528* in two slashes, drop the last one, once.  Runs here, ahead of  *        
147640* the ?query append below, so a query that itself opens with a   *        
147752* slash can never be mistaken for a trailing empty path segment. *        
147864*****************************************************************         
147976 8500-COLLAPSE-TRAILING-SLASH.                                            
148088     IF  WS-FINAL-LEN > 1                                                 
148200             AND WS-FINAL-URL(WS-FINAL-LEN:1) = '/'                       
148312             AND WS-FINAL-URL(WS-FINAL-LEN - 1:1) = '/'                   
148424         SUBTRACT 1 FROM WS-FINAL-LEN.                                    
148536                                                                          
148648 8500-EXIT.                                                               
148760     EXIT.                                                                
148872                                                                          
148890*****************************************************************         
148908* A record whose scheme/host could not be parsed writes spaces   *        
148926* to URL-OUT and is counted rejected rather than aborting the    *        
148944* run.  Everything else moves the finished canonical text and    *        
148962* is counted canonicalized.                                      *        
148980*****************************************************************         
149000 8600-VALIDATE-AND-FINALIZE.                                              
149100     IF  WS-URL-IS-VALID                                                  
149200         MOVE WS-FINAL-URL(1:256)   TO UO-OUTPUT-URL                      
149300         ADD 1 TO WS-RECORDS-CANON                                        
149400     ELSE                                                                 
149500         MOVE SPACES                TO UO-OUTPUT-URL                      
149600         ADD 1 TO WS-RECORDS-REJECTED.                                    
149700                                                                          
149800 8600-EXIT.                                                               
149900     EXIT.                                                                
150000                                                                          
150100*****************************************************************         
150200* End-of-run control totals -- the DISPLAY line the ops desk     *        
150300* checks every morning against the prior night's run. Added      *        
150400* 11/05/09 per TWH.                                              *        
150500*****************************************************************         
150600 8900-DISPLAY-SUMMARY.                                                    
150700     DISPLAY 'ZSBC001 - URL CANONICALIZATION RUN SUMMARY'.                
150800     DISPLAY 'RECORDS READ..........: ' WS-RECORDS-READ.                  
150900     DISPLAY 'RECORDS CANONICALIZED.: ' WS-RECORDS-CANON.                 
151000     DISPLAY 'RECORDS REJECTED......: ' WS-RECORDS-REJECTED.              
151100                                                                          
151200 8900-EXIT.                                                               
151300     EXIT.                                                                
151400                                                                          
151500*****************************************************************         
151600* Read one URL-IN record; AT END sets the loop switch. Migrated  *        
151700* off tape onto a LINE SEQUENTIAL extract 07/01/13 per DAO.      *        
151800*****************************************************************         
151900 9500-READ-URL-IN.                                                        
152000     READ ZSBC-URL-IN                                                     
152100         AT END                                                           
152200             MOVE 'Y'                TO WS-EOF-SWITCH                     
152300             GO TO 9500-EXIT.                                             
152400                                                                          
152500     PERFORM 9600-CHECK-IN-STATUS    THRU 9600-EXIT.                      
152600     ADD 1 TO WS-RECORDS-READ.                                            
152700                                                                          
152800 9500-EXIT.                                                               
152900     EXIT.                                                                
153000                                                                          
153100*****************************************************************         
153200* Any URL-IN status other than 00/10 is a JCL or DASD problem    *        
153300* this program has no business trying to work around.            *        
153400*****************************************************************         
153500 9600-CHECK-IN-STATUS.                                                    
153600     IF  WS-URL-IN-OK OR WS-URL-IN-AT-END                                 
153700         GO TO 9600-EXIT.                                                 
153800                                                                          
153900     DISPLAY 'ZSBC001 - URL-IN FILE STATUS ERROR: '                       
154000             WS-URL-IN-STATUS.                                            
154100     PERFORM 9800-TERMINATE          THRU 9800-EXIT.                      
154200     MOVE 16                         TO RETURN-CODE.                      
154300     STOP RUN.                                                            
154400                                                                          
154500 9600-EXIT.                                                               
154600     EXIT.                                                                
154700                                                                          
154800*****************************************************************         
154900* Same check for URL-OUT, run after every OPEN and every WRITE.  *        
155000*****************************************************************         
155100 9650-CHECK-OUT-STATUS.                                                   
155200     IF  WS-URL-OUT-OK                                                    
155300         GO TO 9650-EXIT.                                                 
155400                                                                          
155500     DISPLAY 'ZSBC001 - URL-OUT FILE STATUS ERROR: '                      
155600             WS-URL-OUT-STATUS.                                           
155700     PERFORM 9800-TERMINATE          THRU 9800-EXIT.                      
155800     MOVE 16                         TO RETURN-CODE.                      
155900     STOP RUN.                                                            
156000                                                                          
156100 9650-EXIT.                                                               
156200     EXIT.                                                                
156300                                                                          
156400*****************************************************************         
156500* Write the finished canonical (or blank) URL-OUT record.        *        
156600*****************************************************************         
156700 9700-WRITE-URL-OUT.                                                      
156800     WRITE ZSBC-URL-OUT-RECORD.                                           
156900     PERFORM 9650-CHECK-OUT-STATUS   THRU 9650-EXIT.                      
157000                                                                          
157100 9700-EXIT.                                                               
157200     EXIT.                                                                
157300                                                                          
157400*****************************************************************         
157500* Close both files. Reached both from normal end of run and      *        
157600* from the abend paths above, so it carries no EXIT tag of its   *        
157700* own past the CLOSE verbs.                                      *        
157800*****************************************************************         
157900 9800-TERMINATE.                                                          
158000     CLOSE ZSBC-URL-IN.                                                   
158100     CLOSE ZSBC-URL-OUT.                                                  
158200                                                                          
158300 9800-EXIT.                                                               
158400     EXIT.                                                                
